000100*    CSVSAL
000110*//////////////////////////////////////////////////////////////
000120*         LAYOUT SALDO DE CUENTA (CONTROL TOTAL)                *
000130*         LARGO REGISTRO = 64 BYTES                             *
000140*//////////////////////////////////////////////////////////////
000150*    REGISTRO UNICO DE FIN DE CORRIDA: SALDO DE ARRANQUE DE LA
000160*    CUENTA, SALDO RESULTANTE LUEGO DE SUMAR TODOS LOS IMPORTES
000170*    ACEPTADOS Y CANTIDAD DE OPERACIONES GRABADAS.
000180 01  WS-REG-SALDO.
000190     03  SAL-CUENTA-ID        PIC X(36)         VALUE SPACES.
000200     03  SAL-SALDO-INICIAL    PIC S9(11)V99 COMP-3 VALUE ZEROS.
000210     03  SAL-SALDO-FINAL      PIC S9(11)V99 COMP-3 VALUE ZEROS.
000220     03  SAL-CANT-REGISTROS   PIC 9(07)         VALUE ZEROS.
000230     03  FILLER               PIC X(13)         VALUE SPACES.
