000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMFDATE.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 07/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMFDATE -  RECONOCEDOR DE FORMATO DE FECHA               *
000190*         SUBRUTINA DEL COLECTOR DE EXTRACTOS CSV (PGMCOLEC)        *
000200*//////////////////////////////////////////////////////////////////
000210*    RECIBE UN GRUPO DE MUESTRAS DE TEXTO Y DETERMINA CUAL DE LOS
000220*    16 PATRONES DE FECHA CONOCIDOS POR ESTE COLECTOR LES CALZA A
000230*    TODAS (VUELTA COMPLETA: SE REARMA LA FECHA CON EL PATRON Y
000240*    DEBE REPRODUCIR EL TEXTO ORIGINAL EXACTO).  SI EL LLAMADOR
000250*    ENTREGA UN PATRON FORZADO (LK-PATRON-FORZADO), SOLO SE PRUEBA
000260*    ESE; EN CASO CONTRARIO SE RECORRE LA TABLA COMPLETA Y SE
000270*    DEVUELVE EL PRIMERO QUE CALCE.
000280*--------------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*--------------------------------------------------------------------
000310*    07/1991 RMA REQ-1141  PRIMERA VERSION - 4 PATRONES NUMERICOS.
000320*    12/1991 RMA REQ-1188  SE AGREGAN LOS PATRONES CON GUION Y SLASH.
000330*    03/1992 RMA REQ-1204  SE AGREGAN LOS 4 PATRONES CON MES LITERAL.
000340*    09/1993 JCV REQ-1341  PARAMETRO LK-PATRON-FORZADO PARA REUSO
000350*                          DESDE EL COLECTOR EN EL PASE DE CONVERSION.
000360*    04/1995 JCV REQ-1403  LK-FECHA-AAAAMMDD DE SALIDA PARA PODER
000370*                          ACUMULAR SUMAS EN EL ANALIZADOR PGMANALI.
000380*    01/1999 LQZ REQ-Y2K01 REVISION FIN DE SIGLO: LA TABLA DE PATRONES
000390*                          YA TRABAJA CON ANIO DE 4 DIGITOS (YYYY) EN
000400*                          TODOS LOS CASOS; NO SE USA SIGLO IMPLICITO
000410*                          EN NINGUN PATRON.  SIN CAMBIO DE CODIGO.
000420*    07/2003 LQZ REQ-1589  SE BLINDA CONTRA MUESTRA TODA EN BLANCO.
000430*    10/2014 HGR REQ-1841  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000440*    03/2021 NBV REQ-1904  NUEVO PARAMETRO LK-OMITE-VUELTA: LA FECHA
000450*                          DE OPERACION DEL COLECTOR SOLO NECESITA
000460*                          DESARMARSE BIEN, SIN LA VUELTA COMPLETA
000470*                          (ESA EXIGENCIA QUEDA RESERVADA A LA FECHA
000480*                          DE VALOR).  SIN PEDIDO EXPLICITO SE SIGUE
000490*                          EXIGIENDO LA VUELTA COMPLETA COMO SIEMPRE.
000500*--------------------------------------------------------------------
000510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000620 DATA DIVISION.
000630 FILE SECTION.
000640
000650 WORKING-STORAGE SECTION.
000660*=====================*
000670
000680 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000690
000700*    TABLA LITERAL DE LOS 16 PATRONES DE FECHA CONOCIDOS, EN EL
000710*    ORDEN EN QUE SE PRUEBAN.  CADA ENTRADA:
000720*        ORDEN (3)    - SECUENCIA DE COMPONENTES, LETRAS Y/M/D.
000730*        SEPARADOR(1) - CARACTER SEPARADOR, O '~' SI NO HAY.
000740*        TIPO-MES (1) - '2' MES NUMERICO, '3' ABREVIADO, '4' COMPLETO.
000750*        TEXTO   (12) - EL PATRON TAL COMO SE DEVUELVE AL LLAMADOR.
000760 01  WS-TABLA-FECHAS-LIT.
000770     03  FILLER  PIC X(17) VALUE 'YDM~2yyyyddMM    '.
000780     03  FILLER  PIC X(17) VALUE 'MDY~2MMddyyyy    '.
000790     03  FILLER  PIC X(17) VALUE 'YMD~2yyyyMMdd    '.
000800     03  FILLER  PIC X(17) VALUE 'DMY~2ddMMyyyy    '.
000810     03  FILLER  PIC X(17) VALUE 'YDM-2yyyy-dd-MM  '.
000820     03  FILLER  PIC X(17) VALUE 'MDY-2MM-dd-yyyy  '.
000830     03  FILLER  PIC X(17) VALUE 'YMD-2yyyy-MM-dd  '.
000840     03  FILLER  PIC X(17) VALUE 'DMY-2dd-MM-yyyy  '.
000850     03  FILLER  PIC X(17) VALUE 'YDM/2yyyy/dd/MM  '.
000860     03  FILLER  PIC X(17) VALUE 'MDY/2MM/dd/yyyy  '.
000870     03  FILLER  PIC X(17) VALUE 'YMD/2yyyy/MM/dd  '.
000880     03  FILLER  PIC X(17) VALUE 'DMY/2dd/MM/yyyy  '.
000890     03  FILLER  PIC X(17) VALUE 'MDY 3MMM dd yyyy '.
000900     03  FILLER  PIC X(17) VALUE 'MDY 4MMMM dd yyyy'.
000910     03  FILLER  PIC X(17) VALUE 'DMY 3dd MMM yyyy '.
000920     03  FILLER  PIC X(17) VALUE 'DMY 4dd MMMM yyyy'.
000930
000940 01  WS-TABLA-FECHAS REDEFINES WS-TABLA-FECHAS-LIT.
000950     03  FEC-ENTRADA OCCURS 16 TIMES INDEXED BY FEC-IDX.
000960         05  FEC-ORDEN            PIC X(03).
000970         05  FEC-SEP              PIC X(01).
000980         05  FEC-TIPOMES          PIC X(01).
000990         05  FEC-PATRON           PIC X(12).
001000
001010*    TABLA LITERAL DE LOS 12 MESES (ABREVIADO, LARGO DEL NOMBRE
001020*    COMPLETO, NOMBRE COMPLETO) PARA LOS PATRONES CON MES LITERAL.
001030 01  WS-TABLA-MESES-LIT.
001040     03  FILLER  PIC X(13) VALUE 'JAN7JANUARY  '.
001050     03  FILLER  PIC X(13) VALUE 'FEB8FEBRUARY '.
001060     03  FILLER  PIC X(13) VALUE 'MAR5MARCH    '.
001070     03  FILLER  PIC X(13) VALUE 'APR5APRIL    '.
001080     03  FILLER  PIC X(13) VALUE 'MAY3MAY      '.
001090     03  FILLER  PIC X(13) VALUE 'JUN4JUNE     '.
001100     03  FILLER  PIC X(13) VALUE 'JUL4JULY     '.
001110     03  FILLER  PIC X(13) VALUE 'AUG6AUGUST   '.
001120     03  FILLER  PIC X(13) VALUE 'SEP9SEPTEMBER'.
001130     03  FILLER  PIC X(13) VALUE 'OCT7OCTOBER  '.
001140     03  FILLER  PIC X(13) VALUE 'NOV8NOVEMBER '.
001150     03  FILLER  PIC X(13) VALUE 'DEC8DECEMBER '.
001160
001170 01  WS-TABLA-MESES REDEFINES WS-TABLA-MESES-LIT.
001180     03  MES-ENTRADA OCCURS 12 TIMES INDEXED BY MES-IDX.
001190         05  MES-ABREV            PIC X(03).
001200         05  MES-LARGO            PIC 9(01).
001210         05  MES-NOMBRE           PIC X(09).
001220
001230*    COMPONENTES DE LA FECHA YA DESARMADA, Y SU VISTA NUMERICA
001240*    UNICA AAAAMMDD (USADA PARA DEVOLVER LK-FECHA-AAAAMMDD).
001250 01  WS-FECHA-COMPONENTES.
001260     03  WS-ANIO                  PIC 9(04)     VALUE ZEROS.
001270     03  WS-MES                   PIC 9(02)     VALUE ZEROS.
001280     03  WS-DIA                   PIC 9(02)     VALUE ZEROS.
001290 01  WS-FECHA-8 REDEFINES WS-FECHA-COMPONENTES
001300                          PIC 9(08).
001310
001320 01  WS-MUESTRA-ACTUAL            PIC X(20)     VALUE SPACES.
001330 77  WS-MUESTRA-LARGO             PIC 9(02)  COMP   VALUE ZEROS.
001340 77  WS-LARGO-ESPERADO            PIC 9(02)  COMP   VALUE ZEROS.
001350
001360 77  WS-IDX-MUESTRA               PIC 9(03)  COMP   VALUE ZEROS.
001370 77  WS-OFFSET                    PIC 9(02)  COMP   VALUE ZEROS.
001380 77  WS-POS                       PIC 9(01)  COMP   VALUE ZEROS.
001390 77  WS-ANCHO                     PIC 9(01)  COMP   VALUE ZEROS.
001400 77  WS-LETRA                     PIC X(01)          VALUE SPACES.
001410
001420 01  WS-PIEZA1                    PIC X(12)     VALUE SPACES.
001430 01  WS-PIEZA2                    PIC X(12)     VALUE SPACES.
001440 01  WS-PIEZA3                    PIC X(12)     VALUE SPACES.
001450 01  WS-PIEZA-MES                 PIC X(12)     VALUE SPACES.
001460 01  WS-PIEZA-DIA                 PIC X(12)     VALUE SPACES.
001470
001480 01  WS-REFORMADA                 PIC X(20)     VALUE SPACES.
001490
001500 77  WS-SW-TODO-CALZA             PIC X(01)          VALUE 'N'.
001510     88  WS-TODO-CALZA                                VALUE 'Y'.
001520     88  WS-NO-CALZA                                  VALUE 'N'.
001530 77  WS-SW-MES-HALLADO            PIC X(01)          VALUE 'N'.
001540     88  WS-MES-HALLADO                                VALUE 'Y'.
001550     88  WS-MES-NO-HALLADO                             VALUE 'N'.
001560
001570 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001580
001590*--------------------------------------------------------------------
001600 LINKAGE SECTION.
001610*================*
001620 01  LK-PARAMS-FDATE.
001630     03  LK-CANT-MUESTRAS      PIC 9(03)   COMP.
001640     03  LK-MUESTRA OCCURS 100 TIMES
001650                     PIC X(20).
001660     03  LK-PATRON-FORZADO     PIC X(12).
001670     03  LK-ENCONTRADO         PIC X(01).
001680         88  LK-SI                         VALUE 'Y'.
001690         88  LK-NO                         VALUE 'N'.
001700     03  LK-PATRON-ENCONTRADO  PIC X(12).
001710     03  LK-FECHA-AAAAMMDD     PIC 9(08).
001720     03  LK-OMITE-VUELTA       PIC X(01)   VALUE 'N'.
001730         88  LK-OMITE-VUELTA-SI            VALUE 'Y'.
001740         88  LK-OMITE-VUELTA-NO            VALUE 'N'.
001750
001760*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001770 PROCEDURE DIVISION USING LK-PARAMS-FDATE.
001780
001790 MAIN-PROGRAM.
001800
001810     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
001820     PERFORM 2000-BUSCAR-PATRON-I THRU 2000-BUSCAR-PATRON-F
001830     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001840
001850 MAIN-PROGRAM-F. GOBACK.
001860
001870*----  CUERPO INICIALIZACION -------------------------------------
001880 1000-INICIO-I.
001890
001900     MOVE ZEROS  TO RETURN-CODE LK-FECHA-AAAAMMDD
001910     MOVE 'N'     TO LK-ENCONTRADO
001920     MOVE SPACES  TO LK-PATRON-ENCONTRADO.
001930
001940 1000-INICIO-F. EXIT.
001950
001960*----  RECORRER LA TABLA DE 16 PATRONES (O EL FORZADO) ------------
001970 2000-BUSCAR-PATRON-I.
001980
001990     SET FEC-IDX TO 1
002000     PERFORM 2100-PROBAR-UN-PATRON-I THRU 2100-PROBAR-UN-PATRON-F
002010         VARYING FEC-IDX FROM 1 BY 1
002020         UNTIL FEC-IDX > 16
002030            OR LK-SI.
002040
002050 2000-BUSCAR-PATRON-F. EXIT.
002060
002070*----  PROBAR EL PATRON FEC-IDX CONTRA TODAS LAS MUESTRAS ---------
002080 2100-PROBAR-UN-PATRON-I.
002090
002100     IF LK-PATRON-FORZADO NOT = SPACES
002110        AND LK-PATRON-FORZADO NOT = FEC-PATRON (FEC-IDX)
002120        CONTINUE
002130     ELSE
002140        SET WS-TODO-CALZA TO TRUE
002150        PERFORM 2200-PROBAR-UNA-MUESTRA-I
002160              THRU 2200-PROBAR-UNA-MUESTRA-F
002170            VARYING WS-IDX-MUESTRA FROM 1 BY 1
002180            UNTIL WS-IDX-MUESTRA > LK-CANT-MUESTRAS
002190               OR WS-NO-CALZA
002200
002210        IF WS-TODO-CALZA
002220           AND LK-CANT-MUESTRAS > ZEROS
002230           SET LK-SI                        TO TRUE
002240           MOVE FEC-PATRON (FEC-IDX)        TO LK-PATRON-ENCONTRADO
002250           MOVE WS-FECHA-8                  TO LK-FECHA-AAAAMMDD
002260        END-IF
002270     END-IF.
002280
002290 2100-PROBAR-UN-PATRON-F. EXIT.
002300
002310*----  DESARMAR Y VOLVER A ARMAR UNA MUESTRA, COMPARAR EXACTO -----
002320 2200-PROBAR-UNA-MUESTRA-I.
002330
002340     MOVE LK-MUESTRA (WS-IDX-MUESTRA) TO WS-MUESTRA-ACTUAL
002350     PERFORM 1100-CALCULAR-LARGO-I THRU 1100-CALCULAR-LARGO-F
002360
002370     IF WS-MUESTRA-LARGO = ZEROS
002380        SET WS-NO-CALZA TO TRUE
002390     ELSE
002400        IF FEC-TIPOMES (FEC-IDX) = '2'
002410           PERFORM 3000-DESARMAR-NUMERICA-I
002420                 THRU 3000-DESARMAR-NUMERICA-F
002430        ELSE
002440           PERFORM 3500-DESARMAR-ALFA-I THRU 3500-DESARMAR-ALFA-F
002450        END-IF
002460
002470*       LA VUELTA COMPLETA (REARMAR Y COMPARAR CONTRA LA MUESTRA
002480*       ORIGINAL) SE OMITE CUANDO EL LLAMADOR SOLO NECESITA QUE LA
002490*       FECHA SE PUEDA DESARMAR (REQ-1904, FECHA DE OPERACION).
002500        IF WS-TODO-CALZA
002510           AND LK-OMITE-VUELTA-NO
002520           IF FEC-TIPOMES (FEC-IDX) = '2'
002530              PERFORM 4000-REARMAR-NUMERICA-I
002540                    THRU 4000-REARMAR-NUMERICA-F
002550           ELSE
002560              PERFORM 4500-REARMAR-ALFA-I THRU 4500-REARMAR-ALFA-F
002570           END-IF
002580        END-IF
002590     END-IF.
002600
002610 2200-PROBAR-UNA-MUESTRA-F. EXIT.
002620
002630*----  LARGO REAL DE LA MUESTRA (SIN BLANCOS A LA DERECHA) --------
002640 1100-CALCULAR-LARGO-I.
002650
002660     MOVE 20 TO WS-MUESTRA-LARGO
002670     PERFORM 1150-ACHICAR-LARGO-I THRU 1150-ACHICAR-LARGO-F
002680         UNTIL WS-MUESTRA-LARGO = ZEROS
002690            OR WS-MUESTRA-ACTUAL (WS-MUESTRA-LARGO:1) NOT = SPACE.
002700
002710 1100-CALCULAR-LARGO-F. EXIT.
002720
002730*----  RESTAR UNA POSICION AL LARGO EN CURSO ----------------------
002740 1150-ACHICAR-LARGO-I.
002750
002760     SUBTRACT 1 FROM WS-MUESTRA-LARGO.
002770
002780 1150-ACHICAR-LARGO-F. EXIT.
002790
002800*----  DESARMAR UN PATRON TODO-NUMERICO (CON O SIN SEPARADOR) -----
002810 3000-DESARMAR-NUMERICA-I.
002820
002830     MOVE 1 TO WS-OFFSET
002840
002850     PERFORM 3100-DESARMAR-UN-COMPONENTE-I
002860           THRU 3100-DESARMAR-UN-COMPONENTE-F
002870         VARYING WS-POS FROM 1 BY 1
002880         UNTIL WS-POS > 3
002890            OR WS-NO-CALZA.
002900
002910 3000-DESARMAR-NUMERICA-F. EXIT.
002920
002930*----  UN COMPONENTE (ANIO/MES/DIA) DE UN PATRON NUMERICO ---------
002940 3100-DESARMAR-UN-COMPONENTE-I.
002950
002960     MOVE FEC-ORDEN (FEC-IDX) (WS-POS:1) TO WS-LETRA
002970
002980     IF WS-LETRA = 'Y'
002990        MOVE 4 TO WS-ANCHO
003000     ELSE
003010        MOVE 2 TO WS-ANCHO
003020     END-IF
003030
003040     IF (WS-OFFSET + WS-ANCHO - 1) > WS-MUESTRA-LARGO
003050        SET WS-NO-CALZA TO TRUE
003060     ELSE
003070        IF WS-MUESTRA-ACTUAL (WS-OFFSET:WS-ANCHO) NOT NUMERIC
003080           SET WS-NO-CALZA TO TRUE
003090        ELSE
003100           EVALUATE WS-LETRA
003110              WHEN 'Y'
003120                 MOVE WS-MUESTRA-ACTUAL (WS-OFFSET:WS-ANCHO) TO WS-ANIO
003130              WHEN 'M'
003140                 MOVE WS-MUESTRA-ACTUAL (WS-OFFSET:WS-ANCHO) TO WS-MES
003150              WHEN 'D'
003160                 MOVE WS-MUESTRA-ACTUAL (WS-OFFSET:WS-ANCHO) TO WS-DIA
003170           END-EVALUATE
003180
003190           ADD WS-ANCHO TO WS-OFFSET
003200           IF FEC-SEP (FEC-IDX) NOT = '~'
003210              AND WS-POS < 3
003220              MOVE FEC-SEP (FEC-IDX) TO WS-REFORMADA (WS-OFFSET:1)
003230              ADD 1 TO WS-OFFSET
003240           END-IF
003250        END-IF
003260     END-IF.
003270
003280 3100-DESARMAR-UN-COMPONENTE-F. EXIT.
003290
003300*----  DESARMAR UN PATRON CON MES LITERAL (SEPARADOR = ESPACIO) ---
003310 3500-DESARMAR-ALFA-I.
003320
003330     UNSTRING WS-MUESTRA-ACTUAL (1:WS-MUESTRA-LARGO) DELIMITED BY SPACE
003340         INTO WS-PIEZA1 WS-PIEZA2 WS-PIEZA3
003350
003360     IF FEC-ORDEN (FEC-IDX) = 'MDY'
003370        MOVE WS-PIEZA1 TO WS-PIEZA-MES
003380        MOVE WS-PIEZA2 TO WS-PIEZA-DIA
003390     ELSE
003400        MOVE WS-PIEZA1 TO WS-PIEZA-DIA
003410        MOVE WS-PIEZA2 TO WS-PIEZA-MES
003420     END-IF
003430
003440     IF WS-PIEZA-DIA (1:2) NOT NUMERIC
003450        OR WS-PIEZA3 (1:4) NOT NUMERIC
003460        SET WS-NO-CALZA TO TRUE
003470     ELSE
003480        MOVE WS-PIEZA-DIA (1:2) TO WS-DIA
003490        MOVE WS-PIEZA3   (1:4) TO WS-ANIO
003500        PERFORM 3600-BUSCAR-MES-I THRU 3600-BUSCAR-MES-F
003510        IF WS-MES-NO-HALLADO
003520           SET WS-NO-CALZA TO TRUE
003530        END-IF
003540     END-IF.
003550
003560 3500-DESARMAR-ALFA-F. EXIT.
003570
003580*----  BUSCAR EL NOMBRE DE MES EN LA TABLA DE 12 MESES ------------
003590 3600-BUSCAR-MES-I.
003600
003610     SET WS-MES-NO-HALLADO TO TRUE
003620     SET MES-IDX TO 1
003630     PERFORM 3700-COMPARAR-UN-MES-I THRU 3700-COMPARAR-UN-MES-F
003640         VARYING MES-IDX FROM 1 BY 1
003650         UNTIL MES-IDX > 12
003660            OR WS-MES-HALLADO.
003670
003680 3600-BUSCAR-MES-F. EXIT.
003690
003700*----  COMPARAR EL TEXTO RECIBIDO CON UNA ENTRADA DE LA TABLA -----
003710 3700-COMPARAR-UN-MES-I.
003720
003730     IF FEC-TIPOMES (FEC-IDX) = '3'
003740        IF WS-PIEZA-MES (1:3) = MES-ABREV (MES-IDX)
003750           SET WS-MES-HALLADO TO TRUE
003760           MOVE MES-IDX TO WS-MES
003770        END-IF
003780     ELSE
003790        IF WS-PIEZA-MES (1:9) = MES-NOMBRE (MES-IDX)
003800           SET WS-MES-HALLADO TO TRUE
003810           MOVE MES-IDX TO WS-MES
003820        END-IF
003830     END-IF.
003840
003850 3700-COMPARAR-UN-MES-F. EXIT.
003860
003870*----  REARMAR UN PATRON TODO-NUMERICO Y COMPARAR CONTRA ORIGEN ---
003880 4000-REARMAR-NUMERICA-I.
003890
003900     MOVE SPACES TO WS-REFORMADA
003910     MOVE 1 TO WS-OFFSET
003920     MOVE 8 TO WS-LARGO-ESPERADO
003930
003940     PERFORM 4100-REARMAR-UN-COMPONENTE-I
003950           THRU 4100-REARMAR-UN-COMPONENTE-F
003960         VARYING WS-POS FROM 1 BY 1
003970         UNTIL WS-POS > 3
003980
003990     IF FEC-SEP (FEC-IDX) NOT = '~'
004000        ADD 2 TO WS-LARGO-ESPERADO
004010     END-IF
004020
004030     IF WS-LARGO-ESPERADO NOT = WS-MUESTRA-LARGO
004040        OR WS-REFORMADA (1:WS-LARGO-ESPERADO)
004050           NOT = WS-MUESTRA-ACTUAL (1:WS-LARGO-ESPERADO)
004060        SET WS-NO-CALZA TO TRUE
004070     END-IF.
004080
004090 4000-REARMAR-NUMERICA-F. EXIT.
004100
004110*----  VOLVER A ESCRIBIR UN COMPONENTE (ANIO/MES/DIA) -------------
004120 4100-REARMAR-UN-COMPONENTE-I.
004130
004140     MOVE FEC-ORDEN (FEC-IDX) (WS-POS:1) TO WS-LETRA
004150
004160     EVALUATE WS-LETRA
004170        WHEN 'Y'
004180           MOVE WS-ANIO TO WS-REFORMADA (WS-OFFSET:4)
004190           ADD 4 TO WS-OFFSET
004200        WHEN OTHER
004210           IF WS-LETRA = 'M'
004220              MOVE WS-MES TO WS-REFORMADA (WS-OFFSET:2)
004230           ELSE
004240              MOVE WS-DIA TO WS-REFORMADA (WS-OFFSET:2)
004250           END-IF
004260           ADD 2 TO WS-OFFSET
004270     END-EVALUATE
004280
004290     IF FEC-SEP (FEC-IDX) NOT = '~'
004300        AND WS-POS < 3
004310        MOVE FEC-SEP (FEC-IDX) TO WS-REFORMADA (WS-OFFSET:1)
004320        ADD 1 TO WS-OFFSET
004330     END-IF.
004340
004350 4100-REARMAR-UN-COMPONENTE-F. EXIT.
004360
004370*----  REARMAR UN PATRON CON MES LITERAL Y COMPARAR CONTRA ORIGEN -
004380 4500-REARMAR-ALFA-I.
004390
004400     MOVE SPACES TO WS-REFORMADA
004410
004420     IF FEC-ORDEN (FEC-IDX) = 'MDY'
004430        PERFORM 4600-REARMAR-MES-PRIMERO-I
004440              THRU 4600-REARMAR-MES-PRIMERO-F
004450     ELSE
004460        PERFORM 4700-REARMAR-DIA-PRIMERO-I
004470              THRU 4700-REARMAR-DIA-PRIMERO-F
004480     END-IF
004490
004500     IF FEC-TIPOMES (FEC-IDX) = '3'
004510        COMPUTE WS-LARGO-ESPERADO = 3 + 1 + 2 + 1 + 4
004520     ELSE
004530        COMPUTE WS-LARGO-ESPERADO = MES-LARGO (WS-MES) + 1 + 2 + 1 + 4
004540     END-IF
004550
004560     IF WS-LARGO-ESPERADO NOT = WS-MUESTRA-LARGO
004570        OR WS-REFORMADA (1:WS-LARGO-ESPERADO)
004580           NOT = WS-MUESTRA-ACTUAL (1:WS-LARGO-ESPERADO)
004590        SET WS-NO-CALZA TO TRUE
004600     END-IF.
004610
004620 4500-REARMAR-ALFA-F. EXIT.
004630
004640*----  MES  DIA  ANIO (PATRONES MDY-CON-MES-LITERAL) --------------
004650 4600-REARMAR-MES-PRIMERO-I.
004660
004670     IF FEC-TIPOMES (FEC-IDX) = '3'
004680        STRING MES-ABREV (WS-MES) DELIMITED BY SIZE
004690               ' '               DELIMITED BY SIZE
004700               WS-DIA            DELIMITED BY SIZE
004710               ' '               DELIMITED BY SIZE
004720               WS-ANIO           DELIMITED BY SIZE
004730            INTO WS-REFORMADA
004740     ELSE
004750        STRING MES-NOMBRE (WS-MES) (1:MES-LARGO (WS-MES))
004760                                 DELIMITED BY SIZE
004770               ' '               DELIMITED BY SIZE
004780               WS-DIA            DELIMITED BY SIZE
004790               ' '               DELIMITED BY SIZE
004800               WS-ANIO           DELIMITED BY SIZE
004810            INTO WS-REFORMADA
004820     END-IF.
004830
004840 4600-REARMAR-MES-PRIMERO-F. EXIT.
004850
004860*----  DIA  MES  ANIO (PATRONES DMY-CON-MES-LITERAL) --------------
004870 4700-REARMAR-DIA-PRIMERO-I.
004880
004890     IF FEC-TIPOMES (FEC-IDX) = '3'
004900        STRING WS-DIA             DELIMITED BY SIZE
004910               ' '                DELIMITED BY SIZE
004920               MES-ABREV (WS-MES) DELIMITED BY SIZE
004930               ' '                DELIMITED BY SIZE
004940               WS-ANIO            DELIMITED BY SIZE
004950            INTO WS-REFORMADA
004960     ELSE
004970        STRING WS-DIA             DELIMITED BY SIZE
004980               ' '                DELIMITED BY SIZE
004990               MES-NOMBRE (WS-MES) (1:MES-LARGO (WS-MES))
005000                                  DELIMITED BY SIZE
005010               ' '                DELIMITED BY SIZE
005020               WS-ANIO            DELIMITED BY SIZE
005030            INTO WS-REFORMADA
005040     END-IF.
005050
005060 4700-REARMAR-DIA-PRIMERO-F. EXIT.
005070
005080*----  CUERPO FINAL -----------------------------------------------
005090 9999-FINAL-I.
005100
005110     CONTINUE.
005120
005130 9999-FINAL-F. EXIT.
