000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMVALID.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 09/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMVALID -  VALIDADOR DE LA TARJETA DE PARAMETROS         *
000190*         SUBRUTINA DEL COLECTOR DE EXTRACTOS CSV (PGMCOLEC)        *
000200*//////////////////////////////////////////////////////////////////
000210*    CHEQUEA LA TARJETA DDPARAM (COPY CSVPAR) ANTES DE EMPEZAR A
000220*    PROCESAR EL ARCHIVO: DATOS OBLIGATORIOS, EN MODO MANUAL QUE
000230*    LAS COLUMNAS NO SE PISEN ENTRE SI Y QUE LOS PATRONES DE FECHA
000240*    Y DE NUMERO SEAN DE LOS QUE ESTE COLECTOR SABE INTERPRETAR.
000250*    DEVUELVE LA LISTA DE ERRORES EN WS-VALID-RESULTADO; PGMCOLEC
000260*    ABORTA EL JOB SI VALID-CANT-ERRORES ES MAYOR QUE CERO.
000270*--------------------------------------------------------------------
000280*    HISTORIAL DE CAMBIOS
000290*--------------------------------------------------------------------
000300*    09/1991 RMA REQ-1151  PRIMERA VERSION - SOLO CAMPOS OBLIGATORIOS.
000310*    01/1992 RMA REQ-1206  SE AGREGA EL CHEQUEO DE COLISION DE
000320*                          COLUMNAS Y LA VALIDACION DE PATRONES.
000330*    09/1993 JCV REQ-1350  SE AGREGA EL CHEQUEO DE VALOR VS.
000340*                          CREDITO/DEBITO MUTUAMENTE EXCLUYENTES.
000350*    01/1999 LQZ REQ-Y2K01 REVISION FIN DE SIGLO: SIN FECHAS FIJAS
000360*                          EN ESTA RUTINA, SIN IMPACTO.
000370*    07/2003 LQZ REQ-1596  SE AGREGA EL CHEQUEO DEL SEPARADOR
000380*                          DECIMAL (SOLO PUNTO O COMA).
000390*    10/2014 HGR REQ-1846  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000400*    03/2021 NBV REQ-1903  EN MODO MANUAL FALTABAN CHEQUEOS: COLUMNA
000410*                          DE ETIQUETA, AL MENOS UNA FECHA, Y QUE LOS
000420*                          PATRONES DE FECHA/NUMERO NO VENGAN EN BLANCO
000430*                          (SE COLABAN SIN ERROR Y PGMCOLEC ABORTABA
000440*                          MAS ADELANTE CON UN MENSAJE MENOS CLARO).
000450*                          DE PASO, CADA PAR DE COLUMNAS EN COLISION
000460*                          AHORA SALE CON SU PROPIO MENSAJE.
000470*--------------------------------------------------------------------
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000590 DATA DIVISION.
000600 FILE SECTION.
000610
000620 WORKING-STORAGE SECTION.
000630*=====================*
000640
000650 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000660
000670*    LOS SEIS ROLES DE COLUMNA DEL FORMATO MANUAL, EN FORMA DE
000680*    TABLA, PARA COMPARARLOS DE A PARES (3000-CHEQUEAR-COLISIONES-I).
000690 01  WS-INDICES-ELEGIDOS.
000700     03  CHK-ETIQUETA              PIC S9(02)        VALUE ZEROS.
000710     03  CHK-FEC-OPER               PIC S9(02)        VALUE ZEROS.
000720     03  CHK-FEC-VAL                PIC S9(02)        VALUE ZEROS.
000730     03  CHK-VALOR                  PIC S9(02)        VALUE ZEROS.
000740     03  CHK-CREDITO                PIC S9(02)        VALUE ZEROS.
000750     03  CHK-DEBITO                 PIC S9(02)        VALUE ZEROS.
000760
000770 01  WS-INDICES-TABLA REDEFINES WS-INDICES-ELEGIDOS.
000780     03  CHK-INDICE OCCURS 6 TIMES INDEXED BY CHK-IDX
000790                    PIC S9(02).
000800
000810*    NOMBRE CORTO DE CADA ROL DE COLUMNA, EN EL MISMO ORDEN QUE
000820*    WS-INDICES-ELEGIDOS, PARA ARMAR EL MENSAJE DE COLISION
000830*    (3100-COMPARAR-UN-INDICE-I).
000840 01  WS-TABLA-NOMBRES-LIT.
000850     03  FILLER               PIC X(09) VALUE 'ETIQUETA'.
000860     03  FILLER               PIC X(09) VALUE 'FEC-OPER'.
000870     03  FILLER               PIC X(09) VALUE 'FEC-VALOR'.
000880     03  FILLER               PIC X(09) VALUE 'VALOR'.
000890     03  FILLER               PIC X(09) VALUE 'CREDITO'.
000900     03  FILLER               PIC X(09) VALUE 'DEBITO'.
000910
000920 01  WS-TABLA-NOMBRES REDEFINES WS-TABLA-NOMBRES-LIT.
000930     03  CHK-NOMBRE OCCURS 6 TIMES INDEXED BY CHK-NOM-IDX
000940                    PIC X(09).
000950
000960*    LOS DIECISEIS PATRONES DE FECHA QUE ESTE COLECTOR RECONOCE
000970*    (LOS MISMOS QUE PROBARIA PGMFDATE EN MODO AUTOMATICO).
000980 01  WS-TABLA-PATFECHA-LIT.
000990     03  FILLER               PIC X(12) VALUE 'yyyyddMM    '.
001000     03  FILLER               PIC X(12) VALUE 'MMddyyyy    '.
001010     03  FILLER               PIC X(12) VALUE 'yyyyMMdd    '.
001020     03  FILLER               PIC X(12) VALUE 'ddMMyyyy    '.
001030     03  FILLER               PIC X(12) VALUE 'yyyy-dd-MM  '.
001040     03  FILLER               PIC X(12) VALUE 'MM-dd-yyyy  '.
001050     03  FILLER               PIC X(12) VALUE 'yyyy-MM-dd  '.
001060     03  FILLER               PIC X(12) VALUE 'dd-MM-yyyy  '.
001070     03  FILLER               PIC X(12) VALUE 'yyyy/dd/MM  '.
001080     03  FILLER               PIC X(12) VALUE 'MM/dd/yyyy  '.
001090     03  FILLER               PIC X(12) VALUE 'yyyy/MM/dd  '.
001100     03  FILLER               PIC X(12) VALUE 'dd/MM/yyyy  '.
001110     03  FILLER               PIC X(12) VALUE 'MMM dd yyyy '.
001120     03  FILLER               PIC X(12) VALUE 'MMMM dd yyyy'.
001130     03  FILLER               PIC X(12) VALUE 'dd MMM yyyy '.
001140     03  FILLER               PIC X(12) VALUE 'dd MMMM yyyy'.
001150
001160 01  WS-TABLA-PATFECHA REDEFINES WS-TABLA-PATFECHA-LIT.
001170     03  PATFEC-TEXTO OCCURS 16 TIMES INDEXED BY PATFEC-IDX
001180                      PIC X(12).
001190
001200*    LOS DOS PATRONES DE NUMERO QUE ESTE COLECTOR RECONOCE
001210*    (IDEM PGMFNUM: DECIMAL PUNTO O DECIMAL COMA).
001220 01  WS-TABLA-PATNUM-LIT.
001230     03  FILLER               PIC X(08) VALUE '#,##0.00'.
001240     03  FILLER               PIC X(08) VALUE '#.##0,00'.
001250
001260 01  WS-TABLA-PATNUM REDEFINES WS-TABLA-PATNUM-LIT.
001270     03  PATNUM-TEXTO OCCURS 2 TIMES INDEXED BY PATNUM-IDX
001280                      PIC X(08).
001290
001300 77  WS-CHK-IDX2                  PIC 9(01)   COMP   VALUE ZEROS.
001310 77  WS-TEXTO-ERROR               PIC X(60)          VALUE SPACES.
001320 77  WS-NOMBRE1-CHOQUE            PIC X(09)          VALUE SPACES.
001330 77  WS-NOMBRE2-CHOQUE            PIC X(09)          VALUE SPACES.
001340
001350 77  WS-SW-PATFECHA               PIC X(01)          VALUE 'N'.
001360     88  WS-PATFEC-VALIDO                             VALUE 'Y'.
001370     88  WS-PATFEC-NO-VALIDO                          VALUE 'N'.
001380 77  WS-SW-PATNUM                 PIC X(01)          VALUE 'N'.
001390     88  WS-PATNUM-VALIDO                             VALUE 'Y'.
001400     88  WS-PATNUM-NO-VALIDO                          VALUE 'N'.
001410
001420 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001430
001440*--------------------------------------------------------------------
001450 LINKAGE SECTION.
001460*================*
001470     COPY CSVPAR.
001480
001490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001500 PROCEDURE DIVISION USING WS-PARM-COLECTOR, WS-VALID-RESULTADO.
001510
001520 MAIN-PROGRAM.
001530
001540     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001550     PERFORM 2000-CHEQUEAR-OBLIGATORIOS-I
001560           THRU 2000-CHEQUEAR-OBLIGATORIOS-F
001570
001580     IF PARM-AUTO-NO
001590        PERFORM 3000-CHEQUEAR-COLISIONES-I
001600              THRU 3000-CHEQUEAR-COLISIONES-F
001610        PERFORM 4000-CHEQUEAR-PATRONES-I
001620              THRU 4000-CHEQUEAR-PATRONES-F
001630     END-IF
001640
001650     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
001660
001670 MAIN-PROGRAM-F. GOBACK.
001680
001690*----  CUERPO INICIALIZACION -------------------------------------
001700 1000-INICIO-I.
001710
001720     MOVE ZEROS  TO RETURN-CODE VALID-CANT-ERRORES
001730     SET VALID-IDX TO 1
001740     PERFORM 1050-LIMPIAR-UN-MENSAJE-I THRU 1050-LIMPIAR-UN-MENSAJE-F
001750         VARYING VALID-IDX FROM 1 BY 1
001760         UNTIL VALID-IDX > 12.
001770
001780 1000-INICIO-F. EXIT.
001790
001800 1050-LIMPIAR-UN-MENSAJE-I.
001810
001820     MOVE SPACES TO VALID-MENSAJE (VALID-IDX).
001830
001840 1050-LIMPIAR-UN-MENSAJE-F. EXIT.
001850
001860*====================================================================
001870*    DATOS OBLIGATORIOS DE LA TARJETA
001880*====================================================================
001890 2000-CHEQUEAR-OBLIGATORIOS-I.
001900
001910     IF PARM-ARCHIVO-ID = SPACES
001920        MOVE 'FALTA EL NOMBRE LOGICO DEL ARCHIVO DE ENTRADA.'
001930             TO WS-TEXTO-ERROR
001940        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
001950     END-IF
001960
001970     IF PARM-CUENTA-ID = SPACES
001980        MOVE 'FALTA EL IDENTIFICADOR DE CUENTA (PARM-CUENTA-ID).'
001990             TO WS-TEXTO-ERROR
002000        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002010     END-IF
002020
002030     IF PARM-AUTO-NO
002040        PERFORM 2100-CHEQUEAR-FORMATO-MANUAL-I
002050              THRU 2100-CHEQUEAR-FORMATO-MANUAL-F
002060     END-IF.
002070
002080 2000-CHEQUEAR-OBLIGATORIOS-F. EXIT.
002090
002100*----  EN MODO MANUAL, LA COLUMNA DE VALOR ES EXCLUYENTE CON LAS --
002110*    COLUMNAS DE CREDITO/DEBITO (REQ-1350) -------------------------
002120 2100-CHEQUEAR-FORMATO-MANUAL-I.
002130
002140     IF PARM-FMT-SEPARADOR = SPACES
002150        MOVE 'FALTA EL SEPARADOR DE COLUMNAS (PARM-FMT-SEPARADOR).'
002160             TO WS-TEXTO-ERROR
002170        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002180     END-IF
002190
002200     IF PARM-FMT-COL-VALOR = -1
002210        AND (PARM-FMT-COL-CREDITO = -1 OR PARM-FMT-COL-DEBITO = -1)
002220        MOVE 'FALTA LA COLUMNA DE VALOR, O LAS DE CREDITO Y DEBITO.'
002230             TO WS-TEXTO-ERROR
002240        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002250     END-IF
002260
002270     IF PARM-FMT-COL-VALOR NOT = -1
002280        AND (PARM-FMT-COL-CREDITO NOT = -1
002290             OR PARM-FMT-COL-DEBITO NOT = -1)
002300        MOVE 'NO PUEDEN COEXISTIR COLUMNA DE VALOR Y CREDITO/DEBITO.'
002310             TO WS-TEXTO-ERROR
002320        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002330     END-IF
002340
002350     IF PARM-FMT-SEP-DECIMAL NOT = '.'
002360        AND PARM-FMT-SEP-DECIMAL NOT = ','
002370        MOVE 'EL SEPARADOR DECIMAL DEBE SER PUNTO O COMA.'
002380             TO WS-TEXTO-ERROR
002390        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002400     END-IF
002410
002420     IF PARM-FMT-COL-ETIQUETA = ZEROS
002430        MOVE 'FALTA LA COLUMNA DE ETIQUETA (PARM-FMT-COL-ETIQUETA).'
002440             TO WS-TEXTO-ERROR
002450        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002460     END-IF
002470
002480     IF PARM-FMT-COL-FEC-OPER = ZEROS
002490        AND PARM-FMT-COL-FEC-VAL = ZEROS
002500        MOVE 'FALTA LA COLUMNA DE FECHA DE OPERACION O DE VALOR.'
002510             TO WS-TEXTO-ERROR
002520        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
002530     END-IF.
002540
002550 2100-CHEQUEAR-FORMATO-MANUAL-F. EXIT.
002560
002570*----  ACUMULAR UN MENSAJE DE ERROR EN LA TABLA DE RESULTADO -------
002580 2900-AGREGAR-ERROR-I.
002590
002600     IF VALID-CANT-ERRORES < 12
002610        ADD 1 TO VALID-CANT-ERRORES
002620        MOVE WS-TEXTO-ERROR TO VALID-MENSAJE (VALID-CANT-ERRORES)
002630     END-IF.
002640
002650 2900-AGREGAR-ERROR-F. EXIT.
002660
002670*====================================================================
002680*    COLISION DE COLUMNAS (MODO MANUAL)
002690*====================================================================
002700 3000-CHEQUEAR-COLISIONES-I.
002710
002720     MOVE PARM-FMT-COL-ETIQUETA  TO CHK-ETIQUETA
002730     MOVE PARM-FMT-COL-FEC-OPER  TO CHK-FEC-OPER
002740     MOVE PARM-FMT-COL-FEC-VAL   TO CHK-FEC-VAL
002750     MOVE PARM-FMT-COL-VALOR     TO CHK-VALOR
002760     MOVE PARM-FMT-COL-CREDITO   TO CHK-CREDITO
002770     MOVE PARM-FMT-COL-DEBITO    TO CHK-DEBITO
002780
002790     SET CHK-IDX TO 1
002800     PERFORM 3100-COMPARAR-UN-INDICE-I
002810           THRU 3100-COMPARAR-UN-INDICE-F
002820         VARYING CHK-IDX FROM 1 BY 1 UNTIL CHK-IDX > 6
002830         AFTER WS-CHK-IDX2 FROM 1 BY 1 UNTIL WS-CHK-IDX2 > 6.
002840
002850 3000-CHEQUEAR-COLISIONES-F. EXIT.
002860
002870 3100-COMPARAR-UN-INDICE-I.
002880
002890     IF WS-CHK-IDX2 > CHK-IDX
002900        AND CHK-INDICE (CHK-IDX)      > ZEROS
002910        AND CHK-INDICE (WS-CHK-IDX2)  > ZEROS
002920        AND CHK-INDICE (CHK-IDX) = CHK-INDICE (WS-CHK-IDX2)
002930        SET CHK-NOM-IDX TO CHK-IDX
002940        MOVE CHK-NOMBRE (CHK-NOM-IDX)     TO WS-NOMBRE1-CHOQUE
002950        SET CHK-NOM-IDX TO WS-CHK-IDX2
002960        MOVE CHK-NOMBRE (CHK-NOM-IDX)     TO WS-NOMBRE2-CHOQUE
002970        STRING 'COLISION DE COLUMNAS: '      DELIMITED BY SIZE
002980               WS-NOMBRE1-CHOQUE             DELIMITED BY SPACE
002990               '/'                           DELIMITED BY SIZE
003000               WS-NOMBRE2-CHOQUE             DELIMITED BY SPACE
003010               '.'                           DELIMITED BY SIZE
003020            INTO WS-TEXTO-ERROR
003030        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
003040     END-IF.
003050
003060 3100-COMPARAR-UN-INDICE-F. EXIT.
003070
003080*====================================================================
003090*    SINTAXIS DE LOS PATRONES DE FECHA Y DE NUMERO (MODO MANUAL)
003100*====================================================================
003110 4000-CHEQUEAR-PATRONES-I.
003120
003130     IF PARM-FMT-PATRON-FECHA = SPACES
003140        MOVE 'FALTA EL PATRON DE FECHA (PARM-FMT-PATRON-FECHA).'
003150             TO WS-TEXTO-ERROR
003160        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
003170     ELSE
003180        SET WS-PATFEC-NO-VALIDO TO TRUE
003190        SET PATFEC-IDX TO 1
003200        PERFORM 4100-COMPARAR-PATFECHA-I
003210              THRU 4100-COMPARAR-PATFECHA-F
003220            VARYING PATFEC-IDX FROM 1 BY 1
003230            UNTIL PATFEC-IDX > 16 OR WS-PATFEC-VALIDO
003240
003250        IF WS-PATFEC-NO-VALIDO
003260           MOVE 'EL PATRON DE FECHA NO ES UNO DE LOS RECONOCIDOS.'
003270                TO WS-TEXTO-ERROR
003280           PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
003290        END-IF
003300     END-IF
003310
003320     IF PARM-FMT-PATRON-NUMERO = SPACES
003330        MOVE 'FALTA EL PATRON DE NUMERO (PARM-FMT-PATRON-NUMERO).'
003340             TO WS-TEXTO-ERROR
003350        PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
003360     ELSE
003370        SET WS-PATNUM-NO-VALIDO TO TRUE
003380        SET PATNUM-IDX TO 1
003390        PERFORM 4200-COMPARAR-PATNUM-I
003400              THRU 4200-COMPARAR-PATNUM-F
003410            VARYING PATNUM-IDX FROM 1 BY 1
003420            UNTIL PATNUM-IDX > 2 OR WS-PATNUM-VALIDO
003430
003440        IF WS-PATNUM-NO-VALIDO
003450           MOVE 'EL PATRON DE NUMERO NO ES UNO DE LOS RECONOCIDOS.'
003460                TO WS-TEXTO-ERROR
003470           PERFORM 2900-AGREGAR-ERROR-I THRU 2900-AGREGAR-ERROR-F
003480        END-IF
003490     END-IF.
003500
003510 4000-CHEQUEAR-PATRONES-F. EXIT.
003520
003530 4100-COMPARAR-PATFECHA-I.
003540
003550     IF PARM-FMT-PATRON-FECHA (1:12) = PATFEC-TEXTO (PATFEC-IDX)
003560        SET WS-PATFEC-VALIDO TO TRUE
003570     END-IF.
003580
003590 4100-COMPARAR-PATFECHA-F. EXIT.
003600
003610 4200-COMPARAR-PATNUM-I.
003620
003630     IF PARM-FMT-PATRON-NUMERO (1:8) = PATNUM-TEXTO (PATNUM-IDX)
003640        SET WS-PATNUM-VALIDO TO TRUE
003650     END-IF.
003660
003670 4200-COMPARAR-PATNUM-F. EXIT.
003680
003690*----  CUERPO FINAL -----------------------------------------------
003700 9999-FINAL-I.
003710
003720     CONTINUE.
003730
003740 9999-FINAL-F. EXIT.
