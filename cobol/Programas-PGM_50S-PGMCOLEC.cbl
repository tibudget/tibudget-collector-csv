000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMCOLEC.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 05/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMCOLEC -  COLECTOR DE EXTRACTOS BANCARIOS EN CSV        *
000190*         PROGRAMA PRINCIPAL (PASO DE JCL)                          *
000200*//////////////////////////////////////////////////////////////////
000210*    LEE LA TARJETA DE PARAMETROS (DDPARAM), LA VALIDA (PGMVALID),
000220*    DETERMINA EL FORMATO DEL CSV DE ENTRADA -EN FORMA AUTOMATICA
000230*    (PGMANALI) O TOMANDOLO DE LA PROPIA TARJETA- Y CONVIERTE CADA
000240*    FILA DEL ARCHIVO DE ENTRADA (DDENTRA) EN UN REGISTRO DE
000250*    OPERACION BANCARIA (DDSALID), ACTUALIZANDO EL SALDO DE LA
000260*    CUENTA EN FORMA ACUMULATIVA.  AL FINAL GRABA UN UNICO
000270*    REGISTRO DE CONTROL CON EL SALDO RESULTANTE (DDSALDO).
000280*--------------------------------------------------------------------
000290*    HISTORIAL DE CAMBIOS
000300*--------------------------------------------------------------------
000310*    05/1991 RMA REQ-1130  PRIMERA VERSION - SOLO FORMATO MANUAL.
000320*    07/1991 RMA REQ-1142  SE INCORPORA PGMLECSV PARA PARTIR CSV
000330*                          CON COMILLAS.
000340*    01/1992 RMA REQ-1206  SE INCORPORA PGMANALI PARA DETECCION
000350*                          AUTOMATICA DE FORMATO.
000360*    09/1993 JCV REQ-1350  REGLA DE VALOR VS. CREDITO/DEBITO
000370*                          MUTUAMENTE EXCLUYENTES.
000380*    04/1995 JCV REQ-1403  PROGRESO PORCENTUAL SOBRE CANTIDAD DE
000390*                          LINEAS DEL ARCHIVO DE ENTRADA.
000400*    01/1999 LQZ REQ-Y2K01 REVISION FIN DE SIGLO: FECHAS DE CUATRO
000410*                          DIGITOS DE ANIO EN TODO EL LAYOUT DE
000420*                          SALIDA, SIN VENTANA DE SIGLO.
000430*    07/2003 LQZ REQ-1596  SE AGREGA EL CHEQUEO DEL SEPARADOR
000440*                          DECIMAL Y EL RECHAZO DE IMPORTES CON
000450*                          CARACTERES SOBRANTES (REQ RELACIONADO
000460*                          CON PGMVALID).
000470*    03/2008 HGR REQ-1712  SE CORRIGE EL SALTEO DE FILAS VACIAS
000480*                          CUANDO EL UNICO CAMPO VIENE EN BLANCO.
000490*    10/2014 HGR REQ-1846  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000500*    03/2021 NBV REQ-1904  LA FECHA DE OPERACION SOLO EXIGE QUE PGMFDATE
000510*                          LA PUEDA DESARMAR (WS-PD-OMITE-VUELTA='Y');
000520*                          LA VUELTA COMPLETA QUEDA RESERVADA A LA
000530*                          FECHA DE VALOR, COMO SIEMPRE LO NECESITO
000540*                          EL NEGOCIO.
000550*--------------------------------------------------------------------
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650
000660     SELECT PARM ASSIGN DDPARAM
000670         FILE STATUS IS FS-PARM.
000680
000690     SELECT ENTRADA ASSIGN DDENTRA
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS FS-ENTRADA.
000720
000730     SELECT SALIDA ASSIGN DDSALID
000740         FILE STATUS IS FS-SALIDA.
000750
000760     SELECT SALDO ASSIGN DDSALDO
000770         FILE STATUS IS FS-SALDO.
000780
000790*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000800 DATA DIVISION.
000810 FILE SECTION.
000820
000830 FD  PARM
000840     RECORDING MODE IS F.
000850 01  REG-PARM                      PIC X(130).
000860
000870 FD  ENTRADA
000880     RECORDING MODE IS F.
000890 01  REG-ENTRADA                   PIC X(4000).
000900
000910 FD  SALIDA
000920     BLOCK CONTAINS 0 RECORDS
000930     RECORDING MODE IS F.
000940     COPY CSVOPE.
000950
000960 FD  SALDO
000970     BLOCK CONTAINS 0 RECORDS
000980     RECORDING MODE IS F.
000990     COPY CSVSAL.
001000
001010 WORKING-STORAGE SECTION.
001020*=====================*
001030
001040 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
001050
001060*    CONFIGURACION ACTIVA DE ESTA CORRIDA: SE ARMA EN 1000-INICIO-I
001070*    A PARTIR DE LA TARJETA (MODO MANUAL) O DE LA SALIDA DE PGMANALI
001080*    (MODO AUTOMATICO) Y DE AHI EN MAS EL RESTO DEL PROGRAMA NO
001090*    NECESITA SABER DE DONDE SALIO.
001100     COPY CSVFMT.
001110
001120*    TARJETA DE PARAMETROS Y RESULTADO DE PGMVALID.
001130     COPY CSVPAR.
001140
001150*    CAMPOS DE LA FILA QUE SE ESTA PROCESANDO.
001160     COPY CSVCAM.
001170
001180*    AREAS "ESPEJO" DE LA LINKAGE SECTION DE CADA SUBRUTINA, EN EL
001190*    MISMO ORDEN Y CON LAS MISMAS PIC QUE SU LINKAGE SECTION.
001200 01  WS-PARAMS-LECSV.
001210     03  WS-PL-LARGO-LINEA     PIC 9(04)   COMP.
001220     03  WS-PL-LINEA-CRUDA     PIC X(4000).
001230     03  WS-PL-SEPARADOR       PIC X(01).
001240
001250 01  WS-PARAMS-FDATE.
001260     03  WS-PD-CANT-MUESTRAS   PIC 9(03)   COMP.
001270     03  WS-PD-MUESTRA OCCURS 100 TIMES
001280                         PIC X(20).
001290     03  WS-PD-PATRON-FORZADO  PIC X(12).
001300     03  WS-PD-ENCONTRADO      PIC X(01).
001310         88  WS-PD-SI                      VALUE 'Y'.
001320         88  WS-PD-NO                      VALUE 'N'.
001330     03  WS-PD-PATRON-ENCONTRADO PIC X(12).
001340     03  WS-PD-FECHA-AAAAMMDD  PIC 9(08).
001350     03  WS-PD-OMITE-VUELTA    PIC X(01)   VALUE 'N'.
001360
001370*    ESPEJO DEL PRIMER PARAMETRO DE PGMANALI (EL SEGUNDO ES
001380*    WS-REG-CSVFMT, LA PROPIA CONFIGURACION ACTIVA DE ARRIBA: EN
001390*    MODO AUTOMATICO PGMANALI LA LLENA DIRECTAMENTE POR REFERENCIA).
001400 01  WS-ENCONTRADO-ANALI.
001410     03  WS-EA-ENCONTRADO       PIC X(01).
001420         88  WS-EA-SI                      VALUE 'Y'.
001430         88  WS-EA-NO                      VALUE 'N'.
001440
001450*    CAMPO DE TRABAJO PARA RECORTAR BLANCOS A LA IZQUIERDA DE UN
001460*    CAMPO DEL CSV (ETIQUETA, FECHA O IMPORTE), Y SU VISTA CARACTER
001470*    A CARACTER PARA EL PARSEO DE IMPORTES.
001480 01  WS-CAMPO-TRIM-ENTRADA         PIC X(200)   VALUE SPACES.
001490 01  WS-CAMPO-TRIM-ENT-R REDEFINES WS-CAMPO-TRIM-ENTRADA.
001500     03  CTE-CARACTER OCCURS 200 TIMES
001510                      INDEXED BY CTE-IDX
001520                      PIC X(01).
001530
001540 01  WS-CAMPO-TRIM-SALIDA          PIC X(200)   VALUE SPACES.
001550 01  WS-CAMPO-TRIM-SAL-R REDEFINES WS-CAMPO-TRIM-SALIDA.
001560     03  CTS-CARACTER OCCURS 200 TIMES
001570                      INDEXED BY CTS-IDX
001580                      PIC X(01).
001590
001600 77  WS-POS-INICIO                PIC 9(03)   COMP   VALUE ZEROS.
001610 77  WS-LARGO-TRIM                PIC 9(03)   COMP   VALUE ZEROS.
001620
001630*    ACUMULADORES DEL PARSEO DE UN IMPORTE (7000-PARSEAR-IMPORTE-I).
001640 77  WS-IMP-ENTERO                PIC S9(11) COMP-3  VALUE ZEROS.
001650 77  WS-IMP-DEC-1                 PIC 9(01)   COMP   VALUE ZEROS.
001660 77  WS-IMP-DEC-2                 PIC 9(01)   COMP   VALUE ZEROS.
001670 77  WS-IMP-CANT-DEC              PIC 9(02)   COMP   VALUE ZEROS.
001680 77  WS-IMP-UN-DIGITO              PIC 9(01)          VALUE ZEROS.
001690 77  WS-IMP-SEP-MILES              PIC X(01)          VALUE SPACES.
001700 77  WS-IMPORTE-CALC               PIC S9(11)V99 COMP-3 VALUE ZEROS.
001710
001720 77  WS-SW-IMP-DECIMAL              PIC X(01)         VALUE 'N'.
001730     88  WS-IMP-VISTO-DECIMAL                          VALUE 'Y'.
001740     88  WS-IMP-NO-VISTO-DECIMAL                       VALUE 'N'.
001750 77  WS-SW-IMP-NEGATIVO             PIC X(01)         VALUE 'N'.
001760     88  WS-IMP-ES-NEGATIVO                            VALUE 'Y'.
001770     88  WS-IMP-ES-POSITIVO                            VALUE 'N'.
001780 77  WS-SW-IMP-ERROR                PIC X(01)         VALUE 'N'.
001790     88  WS-IMP-CON-ERROR                              VALUE 'Y'.
001800     88  WS-IMP-SIN-ERROR                              VALUE 'N'.
001810
001820*    CONTADORES Y ACUMULADORES DE LA CORRIDA.
001830 77  WS-TOTAL-LINEAS               PIC S9(07)  COMP   VALUE ZEROS.
001840 77  WS-FILAS-PROCESADAS           PIC S9(07)  COMP   VALUE ZEROS.
001850 77  WS-CANT-REGISTROS             PIC S9(07)  COMP   VALUE ZEROS.
001860 77  WS-PROGRESO                   PIC S9(03)  COMP   VALUE ZEROS.
001870 77  WS-SALDO-ACTUAL          PIC S9(11)V99 COMP-3    VALUE ZEROS.
001880 77  WS-MOVIMIENTO-IMPORTE    PIC S9(11)V99 COMP-3    VALUE ZEROS.
001890 77  WS-IMPORTE-CREDITO       PIC S9(11)V99 COMP-3    VALUE ZEROS.
001900 77  WS-IMPORTE-DEBITO        PIC S9(11)V99 COMP-3    VALUE ZEROS.
001910 77  WS-IDX-MSG                    PIC 9(02)   COMP   VALUE ZEROS.
001920
001930 77  WS-SW-FIN-ARCHIVO              PIC X(01)         VALUE 'N'.
001940     88  WS-FIN-ARCHIVO                                VALUE 'Y'.
001950     88  WS-NO-FIN-ARCHIVO                             VALUE 'N'.
001960 77  WS-SW-ABORTAR                  PIC X(01)         VALUE 'N'.
001970     88  WS-ABORTAR                                    VALUE 'Y'.
001980     88  WS-NO-ABORTAR                                 VALUE 'N'.
001990 77  WS-SW-FILA-VACIA               PIC X(01)         VALUE 'N'.
002000     88  WS-FILA-VACIA                                 VALUE 'Y'.
002010     88  WS-FILA-NO-VACIA                              VALUE 'N'.
002020 77  WS-SW-SALIDA-ABIERTA           PIC X(01)         VALUE 'N'.
002030     88  WS-SALIDA-ABIERTA                             VALUE 'Y'.
002040     88  WS-SALIDA-CERRADA                             VALUE 'N'.
002050 77  WS-SW-ENTRADA-ABIERTA          PIC X(01)         VALUE 'N'.
002060     88  WS-ENTRADA-ABIERTA                            VALUE 'Y'.
002070     88  WS-ENTRADA-CERRADA                            VALUE 'N'.
002080
002090 77  FS-PARM                        PIC X(02)         VALUE SPACES.
002100 77  FS-ENTRADA                     PIC X(02)         VALUE SPACES.
002110 77  FS-SALIDA                      PIC X(02)         VALUE SPACES.
002120 77  FS-SALDO                       PIC X(02)         VALUE SPACES.
002130
002140 77  WS-PROGRESO-PRINT              PIC ZZ9          VALUE ZEROS.
002150 77  WS-SALDO-PRINT                 PIC Z,ZZZ,ZZZ,ZZ9.99-.
002160
002170 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002180
002190*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002200 PROCEDURE DIVISION.
002210
002220 MAIN-PROGRAM-I.
002230
002240     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
002250
002260     IF WS-NO-ABORTAR
002270        PERFORM 1500-CONTAR-LINEAS-I THRU 1500-CONTAR-LINEAS-F
002280        PERFORM 1800-ABRIR-ARCHIVO-I THRU 1800-ABRIR-ARCHIVO-F
002290     END-IF
002300
002310     IF WS-NO-ABORTAR
002320        PERFORM 1900-COMPLETAR-INDICES-I
002330              THRU 1900-COMPLETAR-INDICES-F
002340        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
002350            UNTIL WS-FIN-ARCHIVO OR WS-ABORTAR
002360     END-IF
002370
002380     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002390
002400 MAIN-PROGRAM-F. GOBACK.
002410
002420*====================================================================
002430*    INICIALIZACION: TARJETA, VALIDACION Y FORMATO ACTIVO
002440*====================================================================
002450 1000-INICIO-I.
002460
002470     MOVE ZEROS  TO RETURN-CODE WS-TOTAL-LINEAS WS-FILAS-PROCESADAS
002480     MOVE ZEROS  TO WS-CANT-REGISTROS WS-PROGRESO WS-SALDO-ACTUAL
002490     SET WS-NO-FIN-ARCHIVO    TO TRUE
002500     SET WS-NO-ABORTAR        TO TRUE
002510     SET WS-ENTRADA-CERRADA   TO TRUE
002520     SET WS-SALIDA-CERRADA    TO TRUE
002530
002540     OPEN INPUT PARM
002550     IF FS-PARM NOT = '00'
002560        DISPLAY '* ERROR AL ABRIR LA TARJETA DE PARAMETROS = '
002570                FS-PARM
002580        SET WS-ABORTAR TO TRUE
002590     ELSE
002600        READ PARM INTO WS-PARM-COLECTOR
002610        IF FS-PARM NOT = '00'
002620           DISPLAY '* ERROR AL LEER LA TARJETA DE PARAMETROS = '
002630                   FS-PARM
002640           SET WS-ABORTAR TO TRUE
002650        END-IF
002660        CLOSE PARM
002670     END-IF
002680
002690     IF WS-NO-ABORTAR
002700        CALL 'PGMVALID' USING WS-PARM-COLECTOR WS-VALID-RESULTADO
002710        IF VALID-CANT-ERRORES > ZEROS
002720           SET WS-ABORTAR TO TRUE
002730           DISPLAY '* TARJETA DE PARAMETROS INVALIDA:'
002740           PERFORM 1050-MOSTRAR-UN-ERROR-I
002750                 THRU 1050-MOSTRAR-UN-ERROR-F
002760               VARYING WS-IDX-MSG FROM 1 BY 1
002770               UNTIL WS-IDX-MSG > VALID-CANT-ERRORES
002780        END-IF
002790     END-IF
002800
002810     IF WS-NO-ABORTAR
002820        MOVE PARM-SALDO-INICIAL TO WS-SALDO-ACTUAL
002830        IF PARM-AUTO-SI
002840           PERFORM 1100-DETECTAR-FORMATO-I
002850                 THRU 1100-DETECTAR-FORMATO-F
002860        ELSE
002870           PERFORM 1200-TOMAR-FORMATO-MANUAL-I
002880                 THRU 1200-TOMAR-FORMATO-MANUAL-F
002890        END-IF
002900     END-IF.
002910
002920 1000-INICIO-F. EXIT.
002930
002940*----  MOSTRAR UN MENSAJE DE ERROR DE VALIDACION -------------------
002950 1050-MOSTRAR-UN-ERROR-I.
002960
002970     DISPLAY '*   ' VALID-MENSAJE (WS-IDX-MSG).
002980
002990 1050-MOSTRAR-UN-ERROR-F. EXIT.
003000
003010*----  MODO AUTOMATICO: DELEGAR EN PGMANALI -------------------------
003020 1100-DETECTAR-FORMATO-I.
003030
003040     MOVE SPACES TO WS-EA-ENCONTRADO
003050     CALL 'PGMANALI' USING WS-ENCONTRADO-ANALI, WS-REG-CSVFMT
003060
003070     IF WS-EA-NO
003080        DISPLAY '* NO SE PUDO DETERMINAR EL FORMATO DEL CSV.'
003090        SET WS-ABORTAR TO TRUE
003100     END-IF.
003110
003120 1100-DETECTAR-FORMATO-F. EXIT.
003130
003140*----  MODO MANUAL: TOMAR EL FORMATO DIRECTO DE LA TARJETA ----------
003150 1200-TOMAR-FORMATO-MANUAL-I.
003160
003170     MOVE PARM-FMT-SEPARADOR    TO FMT-SEPARADOR
003180     MOVE PARM-FMT-OMITE-CABEC  TO FMT-OMITE-CABECERA
003190     MOVE PARM-FMT-COL-FEC-OPER TO FMT-COL-FEC-OPERAC
003200     MOVE PARM-FMT-COL-FEC-VAL  TO FMT-COL-FEC-VALOR
003210     MOVE PARM-FMT-COL-ETIQUETA TO FMT-COL-ETIQUETA
003220     MOVE PARM-FMT-COL-VALOR    TO FMT-COL-VALOR
003230     MOVE PARM-FMT-COL-CREDITO  TO FMT-COL-CREDITO
003240     MOVE PARM-FMT-COL-DEBITO   TO FMT-COL-DEBITO
003250     MOVE PARM-FMT-PATRON-FECHA TO FMT-PATRON-FECHA
003260     MOVE PARM-FMT-SEP-DECIMAL  TO FMT-SEP-DECIMAL
003270     MOVE PARM-FMT-PATRON-NUMERO TO FMT-PATRON-NUMERO.
003280
003290 1200-TOMAR-FORMATO-MANUAL-F. EXIT.
003300
003310*====================================================================
003320*    PRE-PASADA: CONTAR LAS LINEAS FISICAS DEL ARCHIVO DE ENTRADA
003330*    (SOLO PARA EL CALCULO DE PROGRESO - REQ-1403).
003340*====================================================================
003350 1500-CONTAR-LINEAS-I.
003360
003370     OPEN INPUT ENTRADA
003380     IF FS-ENTRADA NOT = '00'
003390        MOVE -1 TO WS-TOTAL-LINEAS
003400     ELSE
003410        PERFORM 1510-CONTAR-UNA-LINEA-I THRU 1510-CONTAR-UNA-LINEA-F
003420            UNTIL WS-FIN-ARCHIVO
003430        CLOSE ENTRADA
003440        SET WS-NO-FIN-ARCHIVO TO TRUE
003450     END-IF.
003460
003470 1500-CONTAR-LINEAS-F. EXIT.
003480
003490 1510-CONTAR-UNA-LINEA-I.
003500
003510     READ ENTRADA
003520        AT END
003530           SET WS-FIN-ARCHIVO TO TRUE
003540        NOT AT END
003550           ADD 1 TO WS-TOTAL-LINEAS
003560     END-READ.
003570
003580 1510-CONTAR-UNA-LINEA-F. EXIT.
003590
003600*====================================================================
003610*    ABRIR LA ENTRADA Y LA SALIDA PARA LA PASADA REAL
003620*====================================================================
003630 1800-ABRIR-ARCHIVO-I.
003640
003650     OPEN INPUT ENTRADA
003660     IF FS-ENTRADA NOT = '00'
003670        DISPLAY '* ERROR AL ABRIR EL ARCHIVO DE ENTRADA = '
003680                FS-ENTRADA
003690        SET WS-ABORTAR TO TRUE
003700     ELSE
003710        SET WS-ENTRADA-ABIERTA TO TRUE
003720        IF FMT-OMITE-SI
003730           PERFORM 1850-DESCARTAR-CABECERA-I
003740                 THRU 1850-DESCARTAR-CABECERA-F
003750        END-IF
003760     END-IF
003770
003780     IF WS-NO-ABORTAR
003790        OPEN OUTPUT SALIDA
003800        IF FS-SALIDA NOT = '00'
003810           DISPLAY '* ERROR AL ABRIR EL ARCHIVO DE SALIDA = '
003820                   FS-SALIDA
003830           SET WS-ABORTAR TO TRUE
003840        ELSE
003850           SET WS-SALIDA-ABIERTA TO TRUE
003860        END-IF
003870     END-IF.
003880
003890 1800-ABRIR-ARCHIVO-F. EXIT.
003900
003910 1850-DESCARTAR-CABECERA-I.
003920
003930     READ ENTRADA
003940        AT END
003950           SET WS-FIN-ARCHIVO TO TRUE
003960     END-READ.
003970
003980 1850-DESCARTAR-CABECERA-F. EXIT.
003990
004000*====================================================================
004010*    RELLENO POR DEFECTO DE LOS INDICES DE FECHA: SI EL ARCHIVO TRAE
004020*    UNA SOLA COLUMNA DE FECHA SE USA ESA MISMA COLUMNA TANTO PARA
004030*    LA FECHA DE OPERACION COMO PARA LA FECHA DE VALOR.
004040*====================================================================
004050 1900-COMPLETAR-INDICES-I.
004060
004070     IF FMT-COL-FEC-OPERAC = ZEROS
004080        MOVE FMT-COL-FEC-VALOR   TO FMT-COL-FEC-OPERAC
004090     END-IF
004100     IF FMT-COL-FEC-VALOR = ZEROS
004110        MOVE FMT-COL-FEC-OPERAC  TO FMT-COL-FEC-VALOR
004120     END-IF.
004130
004140 1900-COMPLETAR-INDICES-F. EXIT.
004150
004160*====================================================================
004170*    LAZO PRINCIPAL: UNA FILA DEL CSV POR VUELTA
004180*====================================================================
004190 2000-PROCESO-I.
004200
004210     PERFORM 2100-LEER-I THRU 2100-LEER-F
004220
004230     IF WS-NO-FIN-ARCHIVO
004240        PERFORM 2200-VALIDAR-FILA-VACIA-I
004250              THRU 2200-VALIDAR-FILA-VACIA-F
004260        IF WS-FILA-NO-VACIA
004270           PERFORM 3000-PARSEAR-FECHAS-I THRU 3000-PARSEAR-FECHAS-F
004280           IF WS-NO-ABORTAR
004290              PERFORM 4000-PARSEAR-ETIQUETA-I
004300                    THRU 4000-PARSEAR-ETIQUETA-F
004310              PERFORM 5000-CALCULAR-IMPORTE-I
004320                    THRU 5000-CALCULAR-IMPORTE-F
004330              IF WS-NO-ABORTAR
004340                 PERFORM 6000-EMITIR-OPERACION-I
004350                       THRU 6000-EMITIR-OPERACION-F
004360                 PERFORM 8000-ACTUALIZAR-PROGRESO-I
004370                       THRU 8000-ACTUALIZAR-PROGRESO-F
004380              END-IF
004390           END-IF
004400        END-IF
004410     END-IF.
004420
004430 2000-PROCESO-F. EXIT.
004440
004450*----  LEER UNA LINEA CRUDA Y PARTIRLA EN CAMPOS (PGMLECSV) ---------
004460 2100-LEER-I.
004470
004480     READ ENTRADA
004490        AT END
004500           SET WS-FIN-ARCHIVO TO TRUE
004510        NOT AT END
004520           MOVE 4000              TO WS-PL-LARGO-LINEA
004530           MOVE REG-ENTRADA       TO WS-PL-LINEA-CRUDA
004540           MOVE FMT-SEPARADOR     TO WS-PL-SEPARADOR
004550           CALL 'PGMLECSV' USING WS-PARAMS-LECSV WS-TABLA-CAMPOS
004560     END-READ.
004570
004580 2100-LEER-F. EXIT.
004590
004600*----  SALTEAR FILAS VACIAS (LINEAS EN BLANCO O SIN CAMPOS) ---------
004610 2200-VALIDAR-FILA-VACIA-I.
004620
004630     SET WS-FILA-NO-VACIA TO TRUE
004640
004650     IF CAM-CANT-CAMPOS = ZEROS
004660        SET WS-FILA-VACIA TO TRUE
004670     ELSE
004680        IF CAM-CANT-CAMPOS = 1
004690           MOVE CAM-CAMPO (1)        TO WS-CAMPO-TRIM-ENTRADA
004700           PERFORM 5900-RECORTAR-CAMPO-I
004710                 THRU 5900-RECORTAR-CAMPO-F
004720           IF WS-CAMPO-TRIM-SALIDA = SPACES
004730              SET WS-FILA-VACIA TO TRUE
004740           END-IF
004750        END-IF
004760     END-IF.
004770
004780 2200-VALIDAR-FILA-VACIA-F. EXIT.
004790
004800*====================================================================
004810*    FECHA DE VALOR (CON VUELTA COMPLETA) Y FECHA DE OPERACION
004820*    (SOLO DEBE DESARMARSE, SIN VUELTA - ASI LO PIDIO EL NEGOCIO,
004830*    VER REQ-1904 EN EL ENCABEZADO)
004840*====================================================================
004850 3000-PARSEAR-FECHAS-I.
004860
004870     IF FMT-COL-FEC-VALOR > CAM-CANT-CAMPOS
004880        DISPLAY '* FILA SIN COLUMNA DE FECHA DE VALOR.'
004890        SET WS-ABORTAR TO TRUE
004900     ELSE
004910        MOVE CAM-CAMPO (FMT-COL-FEC-VALOR) TO WS-CAMPO-TRIM-ENTRADA
004920        PERFORM 5900-RECORTAR-CAMPO-I
004930              THRU 5900-RECORTAR-CAMPO-F
004940        MOVE 1                TO WS-PD-CANT-MUESTRAS
004950        MOVE WS-CAMPO-TRIM-SALIDA (1:20) TO WS-PD-MUESTRA (1)
004960        MOVE FMT-PATRON-FECHA (1:12)     TO WS-PD-PATRON-FORZADO
004970        MOVE 'N'                         TO WS-PD-OMITE-VUELTA
004980        CALL 'PGMFDATE' USING WS-PARAMS-FDATE
004990        IF WS-PD-NO
005000           DISPLAY '* FECHA DE VALOR INVALIDA: '
005010                   WS-CAMPO-TRIM-SALIDA (1:20)
005020           SET WS-ABORTAR TO TRUE
005030        ELSE
005040           MOVE WS-PD-FECHA-AAAAMMDD TO OPE-FECHA-VALOR
005050        END-IF
005060     END-IF
005070
005080     IF WS-NO-ABORTAR
005090        IF FMT-COL-FEC-OPERAC > CAM-CANT-CAMPOS
005100           DISPLAY '* FILA SIN COLUMNA DE FECHA DE OPERACION.'
005110           SET WS-ABORTAR TO TRUE
005120        ELSE
005130           MOVE CAM-CAMPO (FMT-COL-FEC-OPERAC)
005140                TO WS-CAMPO-TRIM-ENTRADA
005150           PERFORM 5900-RECORTAR-CAMPO-I
005160                 THRU 5900-RECORTAR-CAMPO-F
005170           MOVE 1             TO WS-PD-CANT-MUESTRAS
005180           MOVE WS-CAMPO-TRIM-SALIDA (1:20) TO WS-PD-MUESTRA (1)
005190           MOVE FMT-PATRON-FECHA (1:12)     TO WS-PD-PATRON-FORZADO
005200           MOVE 'Y'                         TO WS-PD-OMITE-VUELTA
005210           CALL 'PGMFDATE' USING WS-PARAMS-FDATE
005220           IF WS-PD-NO
005230              DISPLAY '* FECHA DE OPERACION INVALIDA: '
005240                      WS-CAMPO-TRIM-SALIDA (1:20)
005250              SET WS-ABORTAR TO TRUE
005260           ELSE
005270              MOVE WS-PD-FECHA-AAAAMMDD TO OPE-FECHA-OPERAC
005280           END-IF
005290        END-IF
005300     END-IF.
005310
005320 3000-PARSEAR-FECHAS-F. EXIT.
005330
005340*====================================================================
005350*    ETIQUETA (LABEL), RECORTADA
005360*====================================================================
005370 4000-PARSEAR-ETIQUETA-I.
005380
005390     IF FMT-COL-ETIQUETA > CAM-CANT-CAMPOS
005400        MOVE SPACES TO OPE-ETIQUETA
005410     ELSE
005420        MOVE CAM-CAMPO (FMT-COL-ETIQUETA) TO WS-CAMPO-TRIM-ENTRADA
005430        PERFORM 5900-RECORTAR-CAMPO-I
005440              THRU 5900-RECORTAR-CAMPO-F
005450        MOVE WS-CAMPO-TRIM-SALIDA TO OPE-ETIQUETA
005460     END-IF.
005470
005480 4000-PARSEAR-ETIQUETA-F. EXIT.
005490
005500*====================================================================
005510*    IMPORTE DEL MOVIMIENTO: SE TOMA DIRECTO DE LA COLUMNA DE VALOR
005520*    SI EL ARCHIVO LA TRAE, O SE ARMA COMO CREDITO MENOS DEBITO
005530*    CUANDO VIENE EN DOS COLUMNAS SEPARADAS
005540*====================================================================
005550 5000-CALCULAR-IMPORTE-I.
005560
005570     IF FMT-COL-VALOR > ZEROS
005580        MOVE CAM-CAMPO (FMT-COL-VALOR) TO WS-CAMPO-TRIM-ENTRADA
005590        PERFORM 5900-RECORTAR-CAMPO-I THRU 5900-RECORTAR-CAMPO-F
005600        PERFORM 7000-PARSEAR-IMPORTE-I THRU 7000-PARSEAR-IMPORTE-F
005610        IF WS-NO-ABORTAR
005620           MOVE WS-IMPORTE-CALC TO WS-MOVIMIENTO-IMPORTE
005630        END-IF
005640     ELSE
005650        MOVE ZEROS TO WS-IMPORTE-CREDITO WS-IMPORTE-DEBITO
005660
005670        IF FMT-COL-CREDITO > ZEROS
005680           AND FMT-COL-CREDITO <= CAM-CANT-CAMPOS
005690           MOVE CAM-CAMPO (FMT-COL-CREDITO) TO WS-CAMPO-TRIM-ENTRADA
005700           PERFORM 5900-RECORTAR-CAMPO-I
005710                 THRU 5900-RECORTAR-CAMPO-F
005720           IF WS-CAMPO-TRIM-SALIDA NOT = SPACES
005730              PERFORM 7000-PARSEAR-IMPORTE-I
005740                    THRU 7000-PARSEAR-IMPORTE-F
005750              IF WS-NO-ABORTAR
005760                 MOVE WS-IMPORTE-CALC TO WS-IMPORTE-CREDITO
005770              END-IF
005780           END-IF
005790        END-IF
005800
005810        IF WS-NO-ABORTAR
005820           AND FMT-COL-DEBITO > ZEROS
005830           AND FMT-COL-DEBITO <= CAM-CANT-CAMPOS
005840           MOVE CAM-CAMPO (FMT-COL-DEBITO) TO WS-CAMPO-TRIM-ENTRADA
005850           PERFORM 5900-RECORTAR-CAMPO-I
005860                 THRU 5900-RECORTAR-CAMPO-F
005870           IF WS-CAMPO-TRIM-SALIDA NOT = SPACES
005880              PERFORM 7000-PARSEAR-IMPORTE-I
005890                    THRU 7000-PARSEAR-IMPORTE-F
005900              IF WS-NO-ABORTAR
005910                 MOVE WS-IMPORTE-CALC TO WS-IMPORTE-DEBITO
005920              END-IF
005930           END-IF
005940        END-IF
005950
005960        IF WS-NO-ABORTAR
005970           COMPUTE WS-MOVIMIENTO-IMPORTE =
005980                   WS-IMPORTE-CREDITO - WS-IMPORTE-DEBITO
005990        END-IF
006000     END-IF.
006010
006020 5000-CALCULAR-IMPORTE-F. EXIT.
006030
006040*----  RECORTAR BLANCOS A LA IZQUIERDA DE WS-CAMPO-TRIM-ENTRADA -----
006050 5900-RECORTAR-CAMPO-I.
006060
006070     PERFORM 5910-BUSCAR-INICIO-I THRU 5910-BUSCAR-INICIO-F
006080         VARYING WS-POS-INICIO FROM 1 BY 1
006090         UNTIL WS-POS-INICIO > 200
006100            OR CTE-CARACTER (WS-POS-INICIO) NOT = SPACE
006110
006120     IF WS-POS-INICIO > 200
006130        MOVE SPACES TO WS-CAMPO-TRIM-SALIDA
006140     ELSE
006150        COMPUTE WS-LARGO-TRIM = 201 - WS-POS-INICIO
006160        MOVE SPACES TO WS-CAMPO-TRIM-SALIDA
006170        MOVE WS-CAMPO-TRIM-ENTRADA (WS-POS-INICIO:WS-LARGO-TRIM)
006180             TO WS-CAMPO-TRIM-SALIDA
006190     END-IF.
006200
006210 5900-RECORTAR-CAMPO-F. EXIT.
006220
006230 5910-BUSCAR-INICIO-I. CONTINUE.
006240 5910-BUSCAR-INICIO-F. EXIT.
006250
006260*====================================================================
006270*    ARMADO DEL REGISTRO DE OPERACION Y ACTUALIZACION DEL SALDO
006280*    ACUMULADO DE LA CUENTA (EL SALDO ARRASTRA DE UNA FILA A LA
006290*    SIGUIENTE HASTA EL CIERRE DEL ARCHIVO)
006300*====================================================================
006310 6000-EMITIR-OPERACION-I.
006320
006330     MOVE PARM-CUENTA-ID      TO OPE-CUENTA-ID
006340     MOVE 'OTHER'             TO OPE-TIPO
006350     MOVE WS-MOVIMIENTO-IMPORTE TO OPE-IMPORTE
006360
006370     WRITE WS-REG-OPERACION
006380     IF FS-SALIDA NOT = '00'
006390        DISPLAY '* ERROR AL GRABAR LA OPERACION = ' FS-SALIDA
006400        SET WS-ABORTAR TO TRUE
006410     ELSE
006420        ADD WS-MOVIMIENTO-IMPORTE TO WS-SALDO-ACTUAL
006430        ADD 1 TO WS-CANT-REGISTROS WS-FILAS-PROCESADAS
006440     END-IF.
006450
006460 6000-EMITIR-OPERACION-F. EXIT.
006470
006480*====================================================================
006490*    PROGRESO PORCENTUAL (SOLO INFORMATIVO)
006500*====================================================================
006510 8000-ACTUALIZAR-PROGRESO-I.
006520
006530     IF WS-TOTAL-LINEAS > ZEROS
006540        COMPUTE WS-PROGRESO =
006550                (WS-FILAS-PROCESADAS * 100) / WS-TOTAL-LINEAS
006560     END-IF.
006570
006580 8000-ACTUALIZAR-PROGRESO-F. EXIT.
006590
006600*====================================================================
006610*    PARSEO DE UN IMPORTE A PARTIR DE WS-CAMPO-TRIM-SALIDA: RECONOCE
006620*    SIGNO, SEPARADOR DECIMAL Y DE MILES SEGUN EL PATRON DE NUMERO,
006630*    Y RECHAZA EL IMPORTE SI QUEDA ALGO SIN CONSUMIR AL FINAL
006640*====================================================================
006650 7000-PARSEAR-IMPORTE-I.
006660
006670     MOVE ZEROS  TO WS-IMP-ENTERO WS-IMP-CANT-DEC
006680     MOVE ZEROS  TO WS-IMP-DEC-1 WS-IMP-DEC-2
006690     SET WS-IMP-NO-VISTO-DECIMAL TO TRUE
006700     SET WS-IMP-ES-POSITIVO      TO TRUE
006710     SET WS-IMP-SIN-ERROR        TO TRUE
006720
006730     IF FMT-SEP-DECIMAL = '.'
006740        MOVE ','  TO WS-IMP-SEP-MILES
006750     ELSE
006760        MOVE '.'  TO WS-IMP-SEP-MILES
006770     END-IF
006780
006790     PERFORM 5950-LARGO-TRIM-I THRU 5950-LARGO-TRIM-F
006800
006810     IF WS-LARGO-TRIM = ZEROS
006820        SET WS-IMP-CON-ERROR TO TRUE
006830     ELSE
006840        SET CTS-IDX TO 1
006850        PERFORM 7100-CLASIFICAR-CARACTER-I
006860              THRU 7100-CLASIFICAR-CARACTER-F
006870            VARYING CTS-IDX FROM 1 BY 1
006880            UNTIL CTS-IDX > WS-LARGO-TRIM
006890               OR WS-IMP-CON-ERROR
006900     END-IF
006910
006920     IF WS-IMP-SIN-ERROR
006930        COMPUTE WS-IMPORTE-CALC ROUNDED =
006940                WS-IMP-ENTERO +
006950                ((WS-IMP-DEC-1 * 10 + WS-IMP-DEC-2) / 100)
006960        IF WS-IMP-ES-NEGATIVO
006970           COMPUTE WS-IMPORTE-CALC = WS-IMPORTE-CALC * -1
006980        END-IF
006990     ELSE
007000        MOVE ZEROS TO WS-IMPORTE-CALC
007010        DISPLAY '* IMPORTE INVALIDO: ' WS-CAMPO-TRIM-SALIDA (1:30)
007020        SET WS-ABORTAR TO TRUE
007030     END-IF.
007040
007050 7000-PARSEAR-IMPORTE-F. EXIT.
007060
007070*----  LARGO REAL (SIN BLANCOS A LA DERECHA) DEL CAMPO A PARSEAR ----
007080 5950-LARGO-TRIM-I.
007090
007100     MOVE 200 TO WS-LARGO-TRIM
007110     PERFORM 5955-ACHICAR-TRIM-I THRU 5955-ACHICAR-TRIM-F
007120         UNTIL WS-LARGO-TRIM = ZEROS
007130            OR CTS-CARACTER (WS-LARGO-TRIM) NOT = SPACE.
007140
007150 5950-LARGO-TRIM-F. EXIT.
007160
007170 5955-ACHICAR-TRIM-I.
007180
007190     SUBTRACT 1 FROM WS-LARGO-TRIM.
007200
007210 5955-ACHICAR-TRIM-F. EXIT.
007220
007230*----  CLASIFICAR UN CARACTER DEL IMPORTE EN CURSO ------------------
007240 7100-CLASIFICAR-CARACTER-I.
007250
007260     EVALUATE TRUE
007270        WHEN CTS-CARACTER (CTS-IDX) >= '0'
007280              AND CTS-CARACTER (CTS-IDX) <= '9'
007290           MOVE CTS-CARACTER (CTS-IDX) TO WS-IMP-UN-DIGITO
007300           IF WS-IMP-NO-VISTO-DECIMAL
007310              COMPUTE WS-IMP-ENTERO =
007320                      WS-IMP-ENTERO * 10 + WS-IMP-UN-DIGITO
007330           ELSE
007340              ADD 1 TO WS-IMP-CANT-DEC
007350              EVALUATE WS-IMP-CANT-DEC
007360                 WHEN 1  MOVE WS-IMP-UN-DIGITO TO WS-IMP-DEC-1
007370                 WHEN 2  MOVE WS-IMP-UN-DIGITO TO WS-IMP-DEC-2
007380                 WHEN OTHER CONTINUE
007390              END-EVALUATE
007400           END-IF
007410        WHEN CTS-CARACTER (CTS-IDX) = '-'
007420              AND (CTS-IDX = 1 OR CTS-IDX = WS-LARGO-TRIM)
007430           SET WS-IMP-ES-NEGATIVO TO TRUE
007440        WHEN CTS-CARACTER (CTS-IDX) = '+'
007450              AND (CTS-IDX = 1 OR CTS-IDX = WS-LARGO-TRIM)
007460           CONTINUE
007470        WHEN CTS-CARACTER (CTS-IDX) = FMT-SEP-DECIMAL
007480           IF WS-IMP-VISTO-DECIMAL
007490              SET WS-IMP-CON-ERROR TO TRUE
007500           ELSE
007510              SET WS-IMP-VISTO-DECIMAL TO TRUE
007520           END-IF
007530        WHEN CTS-CARACTER (CTS-IDX) = WS-IMP-SEP-MILES
007540           IF WS-IMP-VISTO-DECIMAL
007550              SET WS-IMP-CON-ERROR TO TRUE
007560           END-IF
007570        WHEN OTHER
007580           SET WS-IMP-CON-ERROR TO TRUE
007590     END-EVALUATE.
007600
007610 7100-CLASIFICAR-CARACTER-F. EXIT.
007620
007630*====================================================================
007640*    CIERRE: SALDO FINAL Y RESUMEN DE CORRIDA
007650*====================================================================
007660 9999-FINAL-I.
007670
007680     MOVE 100 TO WS-PROGRESO
007690
007700     IF WS-ENTRADA-ABIERTA
007710        CLOSE ENTRADA
007720     END-IF
007730
007740     IF WS-ABORTAR
007750        MOVE 9999 TO RETURN-CODE
007760        DISPLAY '* CORRIDA ABORTADA - NO SE GRABA EL SALDO.'
007770     ELSE
007780        OPEN OUTPUT SALDO
007790        IF FS-SALDO NOT = '00'
007800           DISPLAY '* ERROR AL ABRIR EL ARCHIVO DE SALDO = '
007810                   FS-SALDO
007820           MOVE 9999 TO RETURN-CODE
007830        ELSE
007840           MOVE PARM-CUENTA-ID      TO SAL-CUENTA-ID
007850           MOVE PARM-SALDO-INICIAL  TO SAL-SALDO-INICIAL
007860           MOVE WS-SALDO-ACTUAL     TO SAL-SALDO-FINAL
007870           MOVE WS-CANT-REGISTROS   TO SAL-CANT-REGISTROS
007880           WRITE WS-REG-SALDO
007890           CLOSE SALDO
007900           MOVE WS-PROGRESO    TO WS-PROGRESO-PRINT
007910           MOVE WS-SALDO-ACTUAL TO WS-SALDO-PRINT
007920           DISPLAY ' '
007930           DISPLAY '=============================================='
007940           DISPLAY 'CUENTA           = ' PARM-CUENTA-ID
007950           DISPLAY 'OPERACIONES GRAB = ' WS-CANT-REGISTROS
007960           DISPLAY 'SALDO FINAL      = ' WS-SALDO-PRINT
007970           DISPLAY 'PROGRESO         = ' WS-PROGRESO-PRINT
007980        END-IF
007990     END-IF
008000
008010     IF WS-SALIDA-ABIERTA
008020        CLOSE SALIDA
008030     END-IF.
008040
008050 9999-FINAL-F. EXIT.
