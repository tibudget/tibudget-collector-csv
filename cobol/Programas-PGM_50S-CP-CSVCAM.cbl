000100*    CSVCAM
000110*//////////////////////////////////////////////////////////////
000120*         TABLA DE CAMPOS DE UNA FILA CSV (LINKAGE)             *
000130*         USADA ENTRE PGMCOLEC/PGMANALI Y PGMLECSV              *
000140*//////////////////////////////////////////////////////////////
000150*    PGMLECSV PARTE UNA LINEA CRUDA EN CAMPOS RESPETANDO
000160*    COMILLAS Y DEJA EL RESULTADO ACA; EL LLAMADOR LEE
000170*    CAM-CANT-CAMPOS Y LOS CAM-CAMPO(1) .. CAM-CAMPO(CAM-CANT).
000180 01  WS-TABLA-CAMPOS.
000190     03  CAM-CANT-CAMPOS      PIC 9(02)         VALUE ZEROS.
000200     03  CAM-CAMPO OCCURS 30 TIMES
000210                    INDEXED BY CAM-IDX
000220                    PIC X(200)                  VALUE SPACES.
