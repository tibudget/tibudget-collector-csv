000100*    CSVPAR
000110*//////////////////////////////////////////////////////////////
000120*         TARJETA DE PARAMETROS DEL COLECTOR (DDPARAM)         *
000130*         LARGO REGISTRO = 160 BYTES                           *
000140*//////////////////////////////////////////////////////////////
000150*    CONTROL CARD LEIDA UNA VEZ AL INICIO DE PGMCOLEC Y DE
000160*    PGMVALID.  EN MODO MANUAL (PARM-AUTO-NO) TRAE YA CARGADO
000170*    EL FORMATO; EN MODO AUTOMATICO (PARM-AUTO-SI) SOLO SE USAN
000180*    PARM-ARCHIVO-ID, PARM-CUENTA-ID Y PARM-SALDO-INICIAL Y EL
000190*    RESTO LO COMPLETA PGMANALI.
000200 01  WS-PARM-COLECTOR.
000210     03  PARM-ARCHIVO-ID      PIC X(08)         VALUE SPACES.
000220*        NOMBRE LOGICO (DD) DEL ARCHIVO CSV DE ENTRADA.
000230     03  PARM-MODO-AUTO       PIC X(01)         VALUE 'N'.
000240         88  PARM-AUTO-SI                       VALUE 'Y'.
000250         88  PARM-AUTO-NO                       VALUE 'N'.
000260     03  PARM-CUENTA-ID       PIC X(36)         VALUE SPACES.
000270     03  PARM-SALDO-INICIAL   PIC S9(11)V99         VALUE ZEROS.
000280*//// FORMATO MANUAL (VER COPY CSVFMT) //////////////////////////
000290     03  PARM-FORMATO.
000300         05  PARM-FMT-SEPARADOR      PIC X(01)     VALUE SPACES.
000310         05  PARM-FMT-OMITE-CABEC    PIC X(01)     VALUE 'N'.
000320         05  PARM-FMT-COL-FEC-OPER   PIC 9(02)     VALUE ZEROS.
000330         05  PARM-FMT-COL-FEC-VAL    PIC 9(02)     VALUE ZEROS.
000340         05  PARM-FMT-COL-ETIQUETA   PIC 9(02)     VALUE ZEROS.
000350         05  PARM-FMT-COL-VALOR      PIC S9(02)    VALUE -1.
000360         05  PARM-FMT-COL-CREDITO    PIC S9(02)    VALUE -1.
000370         05  PARM-FMT-COL-DEBITO     PIC S9(02)    VALUE -1.
000380         05  PARM-FMT-PATRON-FECHA   PIC X(20)     VALUE SPACES.
000390         05  PARM-FMT-SEP-DECIMAL    PIC X(01)     VALUE '.'.
000400         05  PARM-FMT-PATRON-NUMERO  PIC X(10)     VALUE SPACES.
000410     03  FILLER                  PIC X(27)         VALUE SPACES.
000420*//// SALIDA DE PGMVALID (NO VIAJA EN LA TARJETA) ///////////////
000430 01  WS-VALID-RESULTADO.
000440     03  VALID-CANT-ERRORES   PIC 9(02)         VALUE ZEROS.
000450     03  VALID-MENSAJE OCCURS 12 TIMES
000460                        INDEXED BY VALID-IDX
000470                        PIC X(60)               VALUE SPACES.
