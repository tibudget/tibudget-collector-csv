000100*    CSVFMT
000110*//////////////////////////////////////////////////////////////
000120*         LAYOUT FORMATO CSV DE EXTRACTOS BANCARIOS            *
000130*         LARGO REGISTRO = 80 BYTES                            *
000140*//////////////////////////////////////////////////////////////
000150*    DESCRIBE EL DIALECTO DEL ARCHIVO CSV EXPORTADO POR LA
000160*    BANCA DOMICILIARIA: CARACTER SEPARADOR, COLUMNAS DONDE
000170*    VIVE CADA DATO, PATRON DE FECHA Y SEPARADOR DECIMAL.  LO
000180*    ARMA EL ANALIZADOR (PGMANALI) CUANDO EL MODO ES 'AUTO', O
000190*    LO TRAE EL OPERADOR EN LA TARJETA DE PARAMETROS CUANDO EL
000200*    MODO ES MANUAL.
000210 01  WS-REG-CSVFMT.
000220     03  FMT-SEPARADOR        PIC X(01)         VALUE SPACES.
000230*        ' ' = NO DETERMINADO, ',' ';' '|' O TAB (X'09').
000240     03  FMT-OMITE-CABECERA   PIC X(01)         VALUE 'N'.
000250         88  FMT-OMITE-SI                       VALUE 'Y'.
000260         88  FMT-OMITE-NO                       VALUE 'N'.
000270     03  FMT-COL-FEC-OPERAC   PIC 9(02)         VALUE ZEROS.
000280     03  FMT-COL-FEC-VALOR    PIC 9(02)         VALUE ZEROS.
000290     03  FMT-COL-ETIQUETA     PIC 9(02)         VALUE ZEROS.
000300*        COLUMNAS DE IMPORTE: VALOR UNICO O CREDITO/DEBITO,
000310*        -1 = SIN USAR (VER REGLA DE EXCLUSION MUTUA).
000320     03  FMT-COL-VALOR        PIC S9(02)        VALUE -1.
000330     03  FMT-COL-CREDITO      PIC S9(02)        VALUE -1.
000340     03  FMT-COL-DEBITO       PIC S9(02)        VALUE -1.
000350     03  FMT-PATRON-FECHA     PIC X(20)         VALUE SPACES.
000360     03  FMT-SEP-DECIMAL      PIC X(01)         VALUE '.'.
000370     03  FMT-PATRON-NUMERO    PIC X(10)         VALUE SPACES.
000380     03  FILLER               PIC X(35)         VALUE SPACES.
