000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMLECSV.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 07/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMLECSV -  PARTIDOR DE UNA LINEA CSV EN CAMPOS           *
000190*         SUBRUTINA DEL COLECTOR DE EXTRACTOS CSV (PGMCOLEC)        *
000200*//////////////////////////////////////////////////////////////////
000210*    RECIBE UNA LINEA CRUDA YA LEIDA POR EL LLAMADOR (PGMCOLEC O
000220*    PGMANALI) Y LA PARTE EN CAMPOS POR EL SEPARADOR INDICADO,
000230*    RESPETANDO CAMPOS ENTRE COMILLAS (EL SEPARADOR DENTRO DE UNA
000240*    COMILLA NO CUENTA).  NO ABRE NI LEE EL ARCHIVO: ESO LO HACE
000250*    CADA PROGRAMA LLAMADOR SOBRE SU PROPIO SELECT.
000260*--------------------------------------------------------------------
000270*    HISTORIAL DE CAMBIOS
000280*--------------------------------------------------------------------
000290*    07/1991 RMA REQ-1142  PRIMERA VERSION - SOLO SEPARADOR COMA.
000300*    11/1991 RMA REQ-1189  SE PARAMETRIZA EL SEPARADOR.
000310*    02/1992 RMA REQ-1205  SE AGREGA EL RESPETO DE COMILLAS.
000320*    09/1993 JCV REQ-1342  TOPE DE 30 CAMPOS Y 200 BYTES POR CAMPO,
000330*                          SEGUN TBCURCTA NO APLICA AQUI, USAMOS EL
000340*                          TOPE DEL LAYOUT DE SALIDA DE OPERACIONES.
000350*    01/1999 LQZ REQ-Y2K01 REVISION FIN DE SIGLO - SIN CAMPOS DE
000360*                          FECHA EN ESTA RUTINA, SIN IMPACTO.
000370*    07/2003 LQZ REQ-1590  SE VALIDA EL SEPARADOR RECIBIDO CONTRA
000380*                          LA LISTA DE SEPARADORES CONOCIDOS.
000390*    10/2014 HGR REQ-1842  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000400*--------------------------------------------------------------------
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 DATA DIVISION.
000530 FILE SECTION.
000540
000550 WORKING-STORAGE SECTION.
000560*=====================*
000570
000580 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000590
000600*    SEPARADORES QUE ESTE COLECTOR SABE RECONOCER: COMA, TAB,
000610*    PUNTO Y COMA, BARRA VERTICAL.  SI EL LLAMADOR MANDA OTRA
000620*    COSA, SE USA COMA POR DEFECTO (VER 1000-INICIO-I).
000630 01  WS-TABLA-SEP-VALIDOS-LIT.
000640     03  FILLER               PIC X(01) VALUE ','.
000650     03  FILLER               PIC X(01) VALUE X'09'.
000660     03  FILLER               PIC X(01) VALUE ';'.
000670     03  FILLER               PIC X(01) VALUE '|'.
000680
000690 01  WS-TABLA-SEP-VALIDOS REDEFINES WS-TABLA-SEP-VALIDOS-LIT.
000700     03  SEP-VALIDO OCCURS 4 TIMES INDEXED BY SEP-IDX PIC X(01).
000710
000720*    COPIA LOCAL DE LA LINEA RECIBIDA, Y SU VISTA CARACTER A
000730*    CARACTER PARA EL RECORRIDO.
000740 01  WS-LINEA-LOCAL                PIC X(4000)   VALUE SPACES.
000750 01  WS-LINEA-CHARS REDEFINES WS-LINEA-LOCAL.
000760     03  LIN-CARACTER OCCURS 4000 TIMES
000770                      INDEXED BY LIN-IDX
000780                      PIC X(01).
000790
000800*    CAMPO QUE SE ESTA ARMANDO, Y SU VISTA CARACTER A CARACTER.
000810 01  WS-CAMPO-ACTUAL               PIC X(200)    VALUE SPACES.
000820 01  WS-CAMPO-CHARS REDEFINES WS-CAMPO-ACTUAL.
000830     03  CAMP-CARACTER OCCURS 200 TIMES
000840                       INDEXED BY CAMP-IDX
000850                       PIC X(01).
000860
000870 77  WS-SEPARADOR-USAR             PIC X(01)          VALUE ','.
000880 77  WS-CARACTER-ACTUAL            PIC X(01)          VALUE SPACES.
000890 77  WS-POS-CAMPO                  PIC 9(03)   COMP   VALUE ZEROS.
000900
000910 77  WS-SW-EN-COMILLAS             PIC X(01)          VALUE 'N'.
000920     88  WS-EN-COMILLAS                                VALUE 'Y'.
000930     88  WS-FUERA-COMILLAS                             VALUE 'N'.
000940 77  WS-SW-SEP-VALIDO              PIC X(01)          VALUE 'N'.
000950     88  WS-SEP-ES-VALIDO                              VALUE 'Y'.
000960     88  WS-SEP-NO-ES-VALIDO                           VALUE 'N'.
000970
000980 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000990
001000*--------------------------------------------------------------------
001010 LINKAGE SECTION.
001020*================*
001030 01  LK-ENTRADA-LECSV.
001040     03  LK-LARGO-LINEA        PIC 9(04)   COMP.
001050     03  LK-LINEA-CRUDA        PIC X(4000).
001060     03  LK-SEPARADOR          PIC X(01).
001070
001080     COPY CSVCAM.
001090
001100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001110 PROCEDURE DIVISION USING LK-ENTRADA-LECSV, WS-TABLA-CAMPOS.
001120
001130 MAIN-PROGRAM.
001140
001150     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
001160     PERFORM 2000-PARTIR-LINEA-I THRU 2000-PARTIR-LINEA-F
001170     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
001180
001190 MAIN-PROGRAM-F. GOBACK.
001200
001210*----  CUERPO INICIALIZACION -------------------------------------
001220 1000-INICIO-I.
001230
001240     MOVE ZEROS   TO RETURN-CODE CAM-CANT-CAMPOS
001250     MOVE SPACES  TO WS-LINEA-LOCAL WS-CAMPO-ACTUAL WS-TABLA-CAMPOS
001260     MOVE ZEROS   TO WS-POS-CAMPO
001270     SET WS-FUERA-COMILLAS TO TRUE
001280     MOVE LK-LINEA-CRUDA    TO WS-LINEA-LOCAL
001290
001300     SET WS-SEP-NO-ES-VALIDO TO TRUE
001310     SET SEP-IDX TO 1
001320     PERFORM 1100-VALIDAR-UN-SEPARADOR-I
001330           THRU 1100-VALIDAR-UN-SEPARADOR-F
001340         VARYING SEP-IDX FROM 1 BY 1
001350         UNTIL SEP-IDX > 4
001360            OR WS-SEP-ES-VALIDO
001370
001380     IF WS-SEP-ES-VALIDO
001390        MOVE LK-SEPARADOR TO WS-SEPARADOR-USAR
001400     ELSE
001410        MOVE ','          TO WS-SEPARADOR-USAR
001420     END-IF.
001430
001440 1000-INICIO-F. EXIT.
001450
001460*----  COMPARAR EL SEPARADOR RECIBIDO CONTRA UN CANDIDATO --------
001470 1100-VALIDAR-UN-SEPARADOR-I.
001480
001490     IF LK-SEPARADOR = SEP-VALIDO (SEP-IDX)
001500        SET WS-SEP-ES-VALIDO TO TRUE
001510     END-IF.
001520
001530 1100-VALIDAR-UN-SEPARADOR-F. EXIT.
001540
001550*----  RECORRER LA LINEA CARACTER A CARACTER ----------------------
001560 2000-PARTIR-LINEA-I.
001570
001580     SET LIN-IDX TO 1
001590     PERFORM 2100-PROCESAR-UN-CARACTER-I
001600           THRU 2100-PROCESAR-UN-CARACTER-F
001610         VARYING LIN-IDX FROM 1 BY 1
001620         UNTIL LIN-IDX > LK-LARGO-LINEA
001630
001640     PERFORM 2900-CERRAR-UN-CAMPO-I THRU 2900-CERRAR-UN-CAMPO-F.
001650
001660 2000-PARTIR-LINEA-F. EXIT.
001670
001680*----  PROCESAR UN CARACTER DE LA LINEA ---------------------------
001690 2100-PROCESAR-UN-CARACTER-I.
001700
001710     MOVE LIN-CARACTER (LIN-IDX) TO WS-CARACTER-ACTUAL
001720
001730     EVALUATE TRUE
001740        WHEN WS-EN-COMILLAS
001750           IF WS-CARACTER-ACTUAL = '"'
001760              SET WS-FUERA-COMILLAS TO TRUE
001770           ELSE
001780              PERFORM 2200-AGREGAR-CARACTER-I
001790                    THRU 2200-AGREGAR-CARACTER-F
001800           END-IF
001810        WHEN WS-CARACTER-ACTUAL = '"'
001820              AND WS-POS-CAMPO = ZEROS
001830           SET WS-EN-COMILLAS TO TRUE
001840        WHEN WS-CARACTER-ACTUAL = WS-SEPARADOR-USAR
001850           PERFORM 2900-CERRAR-UN-CAMPO-I
001860                 THRU 2900-CERRAR-UN-CAMPO-F
001870        WHEN OTHER
001880           PERFORM 2200-AGREGAR-CARACTER-I
001890                 THRU 2200-AGREGAR-CARACTER-F
001900     END-EVALUATE.
001910
001920 2100-PROCESAR-UN-CARACTER-F. EXIT.
001930
001940*----  AGREGAR UN CARACTER AL CAMPO QUE SE ESTA ARMANDO -----------
001950 2200-AGREGAR-CARACTER-I.
001960
001970     IF WS-POS-CAMPO < 200
001980        ADD 1 TO WS-POS-CAMPO
001990        MOVE WS-CARACTER-ACTUAL TO CAMP-CARACTER (WS-POS-CAMPO)
002000     END-IF.
002010
002020 2200-AGREGAR-CARACTER-F. EXIT.
002030
002040*----  CERRAR EL CAMPO EN CURSO Y GUARDARLO EN LA TABLA -----------
002050 2900-CERRAR-UN-CAMPO-I.
002060
002070     IF CAM-CANT-CAMPOS < 30
002080        ADD 1 TO CAM-CANT-CAMPOS
002090        MOVE WS-CAMPO-ACTUAL TO CAM-CAMPO (CAM-CANT-CAMPOS)
002100     END-IF
002110
002120     MOVE SPACES TO WS-CAMPO-ACTUAL
002130     MOVE ZEROS  TO WS-POS-CAMPO.
002140
002150 2900-CERRAR-UN-CAMPO-F. EXIT.
002160
002170*----  CUERPO FINAL -----------------------------------------------
002180 9999-FINAL-I.
002190
002200     CONTINUE.
002210
002220 9999-FINAL-F. EXIT.
