000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMANALI.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 08/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMANALI -  ANALIZADOR AUTOMATICO DE FORMATO CSV          *
000190*         SUBRUTINA DEL COLECTOR DE EXTRACTOS CSV (PGMCOLEC)        *
000200*//////////////////////////////////////////////////////////////////
000210*    LEE EL ARCHIVO DE ENTRADA (VARIAS VECES, UNA POR CADA COSA
000220*    QUE HAY QUE DESCUBRIR) Y ARMA UN DESCRIPTOR DE FORMATO
000230*    (COPY CSVFMT) CON EL SEPARADOR, SI LA FILA 1 ES CABECERA,
000240*    LAS COLUMNAS DE FECHA/ETIQUETA/IMPORTE Y EL PATRON DE FECHA
000250*    Y DE NUMERO A USAR.  SE USA SOLO CUANDO EL PARM TRAE
000260*    PARM-AUTO-SI; PGMCOLEC LO LLAMA UNA SOLA VEZ AL INICIO.
000270*--------------------------------------------------------------------
000280*    HISTORIAL DE CAMBIOS
000290*--------------------------------------------------------------------
000300*    08/1991 RMA REQ-1150  PRIMERA VERSION - SOLO SEPARADOR Y FECHA.
000310*    01/1992 RMA REQ-1206  SE AGREGA LA DETECCION DE DECIMAL Y DE
000320*                          CABECERA, Y LA TABLA DE ESTADISTICAS.
000330*    06/1992 RMA REQ-1230  SE AGREGAN LOS PUNTAJES DE FECHA/NUMERO/
000340*                          ETIQUETA Y LA ELECCION DE COLUMNAS.
000350*    09/1993 JCV REQ-1350  SE AGREGA LA VALIDACION DE COLISION DE
000360*                          COLUMNAS ANTES DE DAR EL FORMATO POR BUENO.
000370*    04/1995 JCV REQ-1410  APROXIMACION "8000-GAUSS" PARA NO DEPENDER
000380*                          DE FUNCIONES TRASCENDENTES DEL COMPILADOR.
000390*    01/1999 LQZ REQ-Y2K01 REVISION FIN DE SIGLO: LK-FECHA-AAAAMMDD
000400*                          YA VIAJA CON ANIO DE 4 DIGITOS DESDE
000410*                          PGMFDATE; ESTA RUTINA NO GUARDA SIGLOS
000420*                          POR SU CUENTA.  SIN CAMBIO DE CODIGO.
000430*    07/2003 LQZ REQ-1595  SE BLINDA CONTRA ARCHIVO DE MENOS DE DOS
000440*                          FILAS (NO SE PUEDE DETECTAR NADA).
000450*    10/2014 HGR REQ-1845  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000460*    03/2021 NBV REQ-1903  EL CANDIDATO A SEPARADOR SE DESCARTABA SOLO
000470*                          CON MAS DE 8 OCURRENCIAS POR LINEA; DEBIA
000480*                          SER MAS DE 7 (MAXIMO 8 COLUMNAS).  DE PASO
000490*                          SE AGREGA WS-PF-OMITE-VUELTA (EN BLANCO, SIN
000500*                          EFECTO AQUI) POR EL NUEVO PARAMETRO DE
000510*                          PGMFDATE.
000520*--------------------------------------------------------------------
000530*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630     SELECT ENTRADA ASSIGN DDENTRA
000640         ORGANIZATION IS LINE SEQUENTIAL
000650         FILE STATUS IS FS-ENTRADA.
000660
000670*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000680 DATA DIVISION.
000690 FILE SECTION.
000700
000710 FD  ENTRADA
000720     RECORDING MODE IS F.
000730 01  REG-ENTRADA                  PIC X(4000).
000740
000750 WORKING-STORAGE SECTION.
000760*=====================*
000770
000780 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000790
000800 77  FS-ENTRADA                   PIC X(02)          VALUE '00'.
000810
000820     COPY CSVEST.
000830     COPY CSVCAM.
000840
000850*    LOS CUATRO SEPARADORES CANDIDATOS (PASO 1 DE LA DETECCION).
000860 01  WS-TABLA-SEP-LIT.
000870     03  FILLER               PIC X(01) VALUE ','.
000880     03  FILLER               PIC X(01) VALUE X'09'.
000890     03  FILLER               PIC X(01) VALUE ';'.
000900     03  FILLER               PIC X(01) VALUE '|'.
000910
000920 01  WS-TABLA-SEP REDEFINES WS-TABLA-SEP-LIT.
000930     03  SEP-CANDIDATO OCCURS 4 TIMES INDEXED BY SEPC-IDX
000940                       PIC X(01).
000950
000960*    RESULTADO DE PROBAR CADA UNO DE LOS CUATRO SEPARADORES.
000970 01  WS-SEP-RESULTADOS.
000980     03  SEPR-ENTRADA OCCURS 4 TIMES INDEXED BY SEPR-IDX.
000990         05  SEPR-CANT-LINEAS     PIC S9(03) COMP-3  VALUE ZEROS.
001000         05  SEPR-SUMA            PIC S9(05) COMP-3  VALUE ZEROS.
001010         05  SEPR-SUMACUAD        PIC S9(07) COMP-3  VALUE ZEROS.
001020         05  SEPR-VALIDO          PIC X(01)           VALUE 'Y'.
001030             88  SEPR-ES-VALIDO                       VALUE 'Y'.
001040             88  SEPR-NO-ES-VALIDO                     VALUE 'N'.
001050         05  SEPR-MEDIA           PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001060         05  SEPR-VARIANZA        PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001070         05  FILLER               PIC X(04)           VALUE SPACES.
001080
001090*    CAMPO QUE SE ESTA MIDIENDO, Y SU VISTA CARACTER A CARACTER
001100*    (LARGO, % DIGITOS, % LETRAS).
001110 01  WS-CAMPO-ACTUAL               PIC X(200)   VALUE SPACES.
001120 01  WS-CAMPO-CHARS REDEFINES WS-CAMPO-ACTUAL.
001130     03  CAMP-CARACTER OCCURS 200 TIMES
001140                       INDEXED BY CAMP-IDX
001150                       PIC X(01).
001160
001170*    LOS SEIS ROLES DE COLUMNA YA ELEGIDOS, EN FORMA DE TABLA,
001180*    PARA PODER COMPARARLOS DE A PARES EN 7900-VALIDAR-COLISION-I.
001190 01  WS-ROLES-ELEGIDOS.
001200     03  ROL-LABEL                 PIC S9(02)         VALUE ZEROS.
001210     03  ROL-FECOPER               PIC S9(02)         VALUE ZEROS.
001220     03  ROL-FECVAL                PIC S9(02)         VALUE ZEROS.
001230     03  ROL-VALOR                 PIC S9(02)         VALUE ZEROS.
001240     03  ROL-CREDITO               PIC S9(02)         VALUE ZEROS.
001250     03  ROL-DEBITO                PIC S9(02)         VALUE ZEROS.
001260
001270 01  WS-ROLES-TABLA REDEFINES WS-ROLES-ELEGIDOS.
001280     03  ROL-INDICE OCCURS 6 TIMES INDEXED BY ROL-IDX
001290                    PIC S9(02).
001300
001310*    LINEAS CRUDAS DE TRABAJO.
001320 01  WS-LINEA-FILA1                PIC X(4000)  VALUE SPACES.
001330 01  WS-LINEA-FILA2                PIC X(4000)  VALUE SPACES.
001340 01  WS-LINEA-ACTUAL               PIC X(4000)  VALUE SPACES.
001350
001360*    AREAS DE COMUNICACION CON LAS SUBRUTINAS LLAMADAS, CON LA
001370*    MISMA FORMA QUE SU LINKAGE SECTION.
001380 01  WS-PARAMS-LECSV.
001390     03  WS-PL-LARGO-LINEA     PIC 9(04)   COMP.
001400     03  WS-PL-LINEA-CRUDA     PIC X(4000).
001410     03  WS-PL-SEPARADOR       PIC X(01).
001420
001430 01  WS-PARAMS-FDATE.
001440     03  WS-PF-CANT-MUESTRAS   PIC 9(03)   COMP.
001450     03  WS-PF-MUESTRA OCCURS 100 TIMES
001460                       PIC X(20).
001470     03  WS-PF-PATRON-FORZADO  PIC X(12).
001480     03  WS-PF-ENCONTRADO      PIC X(01).
001490         88  WS-PF-SI                      VALUE 'Y'.
001500         88  WS-PF-NO                      VALUE 'N'.
001510     03  WS-PF-PATRON-ENCONTRADO PIC X(12).
001520     03  WS-PF-FECHA-AAAAMMDD  PIC 9(08).
001530     03  WS-PF-OMITE-VUELTA    PIC X(01)   VALUE 'N'.
001540
001550 01  WS-PARAMS-FNUM.
001560     03  WS-PN-CANT-MUESTRAS   PIC 9(02)   COMP.
001570     03  WS-PN-MUESTRA OCCURS 30 TIMES
001580                       PIC X(30).
001590     03  WS-PN-ENCONTRADO      PIC X(01).
001600         88  WS-PN-SI                      VALUE 'Y'.
001610         88  WS-PN-NO                      VALUE 'N'.
001620     03  WS-PN-SEP-DECIMAL-OUT PIC X(01).
001630     03  WS-PN-PATRON-NUMERO-OUT PIC X(08).
001640
001650*    INDICADORES DE PROGRESO DE CADA PASO DE LA DETECCION.
001660 77  WS-SW-FIN-ARCHIVO            PIC X(01)          VALUE 'N'.
001670     88  WS-FIN-ARCHIVO                               VALUE 'Y'.
001680     88  WS-NO-FIN-ARCHIVO                            VALUE 'N'.
001690 77  WS-SW-SEP-ENCONTRADO         PIC X(01)          VALUE 'N'.
001700     88  WS-SEP-ENCONTRADO                            VALUE 'Y'.
001710     88  WS-SEP-NO-ENCONTRADO                         VALUE 'N'.
001720 77  WS-SW-FEC-ENCONTRADO         PIC X(01)          VALUE 'N'.
001730     88  WS-FEC-ENCONTRADO                            VALUE 'Y'.
001740     88  WS-FEC-NO-ENCONTRADO                         VALUE 'N'.
001750 77  WS-SW-DEC-ENCONTRADO         PIC X(01)          VALUE 'N'.
001760     88  WS-DEC-ENCONTRADO                            VALUE 'Y'.
001770     88  WS-DEC-NO-ENCONTRADO                         VALUE 'N'.
001780 77  WS-SW-FILA1                  PIC X(01)          VALUE 'N'.
001790     88  WS-FILA1-ES-DATO                             VALUE 'Y'.
001800     88  WS-FILA1-ES-CABECERA                         VALUE 'N'.
001810 77  WS-SW-FORMATO                PIC X(01)          VALUE 'Y'.
001820     88  WS-FORMATO-OK                                VALUE 'Y'.
001830     88  WS-FORMATO-MAL                                VALUE 'N'.
001840 77  WS-SW-COLISION               PIC X(01)          VALUE 'N'.
001850     88  WS-CON-COLISION                              VALUE 'Y'.
001860     88  WS-SIN-COLISION                              VALUE 'N'.
001870
001880 77  WS-CARACTER-PROBAR           PIC X(01)          VALUE SPACES.
001890 77  WS-CANT-LINEAS-LEIDAS        PIC 9(03)   COMP   VALUE ZEROS.
001900 77  WS-CANT-SEP-LINEA            PIC 9(02)   COMP   VALUE ZEROS.
001910 77  WS-CUAD-SEP                  PIC 9(04)   COMP   VALUE ZEROS.
001920 77  WS-MEJOR-VARIANZA            PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
001930
001940 77  WS-LARGO-LINEA-CALC          PIC 9(04)   COMP   VALUE ZEROS.
001950
001960 77  WS-COL-PROBAR                PIC 9(02)   COMP   VALUE ZEROS.
001970 77  WS-FECCOL-CANT               PIC 9(01)   COMP   VALUE ZEROS.
001980 01  WS-FECCOL-TABLA.
001990     03  WS-FECCOL-INDICE OCCURS 2 TIMES      PIC 9(02) COMP.
002000 77  WS-FECCOL-PROBANDO           PIC 9(01)   COMP   VALUE ZEROS.
002010 77  WS-FECCOL-GANADOR            PIC 9(02)   COMP   VALUE ZEROS.
002020 77  WS-COL-MUESTREAR             PIC 9(02)   COMP   VALUE ZEROS.
002030 77  WS-DECCOL-ELEGIDA            PIC 9(02)   COMP   VALUE ZEROS.
002040
002050 77  WS-CANT-FILAS-ANALIZADAS     PIC 9(03)   COMP   VALUE ZEROS.
002060 77  WS-CAMPO-LARGO                PIC 9(03)  COMP   VALUE ZEROS.
002070 77  WS-CAMPO-LARGO-CUAD           PIC 9(05)  COMP   VALUE ZEROS.
002080 77  WS-CANT-DIGITOS                PIC 9(03) COMP   VALUE ZEROS.
002090 77  WS-CANT-LETRAS                 PIC 9(03) COMP   VALUE ZEROS.
002100 77  WS-PCT-DIGITO                 PIC S9(03)V9(02) COMP-3 VALUE ZEROS.
002110 77  WS-PCT-LETRA                  PIC S9(03)V9(02) COMP-3 VALUE ZEROS.
002120 77  WS-LARGO-MEDIO                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002130 77  WS-DIGITO-MEDIO               PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002140 77  WS-LETRA-MEDIO                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002150 77  WS-SCORE-LARGO                PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
002160 77  WS-SCORE-DIGITO               PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
002170 77  WS-SCORE-LETRA                PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
002180
002190*    APROXIMACION LOCAL A LA CURVA DE GAUSS, SIN USAR FUNCIONES
002200*    TRASCENDENTES (VER 8000-GAUSS-I): 1 / (1 + ((X-MEDIA)/SIGMA)**2).
002210 77  WS-GAUSS-VALOR                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002220 77  WS-GAUSS-MEDIA                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002230 77  WS-GAUSS-SIGMA                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002240 77  WS-GAUSS-DIF                  PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002250 77  WS-GAUSS-RATIO                PIC S9(03)V9(04) COMP-3 VALUE ZEROS.
002260 77  WS-GAUSS-SCORE                PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
002270
002280 77  WS-FEC1-COL                   PIC 9(02)   COMP   VALUE ZEROS.
002290 77  WS-FEC1-CANT                  PIC S9(09) COMP-3  VALUE ZEROS.
002300 77  WS-FEC1-SUMA                  PIC S9(09) COMP-3  VALUE ZEROS.
002310 77  WS-FEC2-COL                   PIC 9(02)   COMP   VALUE ZEROS.
002320 77  WS-FEC2-CANT                  PIC S9(09) COMP-3  VALUE ZEROS.
002330 77  WS-FEC2-SUMA                  PIC S9(09) COMP-3  VALUE ZEROS.
002340 77  WS-ETQ-COL                    PIC 9(02)   COMP   VALUE ZEROS.
002350 77  WS-NUM1-COL                   PIC 9(02)   COMP   VALUE ZEROS.
002360 77  WS-NUM1-CANT                  PIC S9(09) COMP-3  VALUE ZEROS.
002370 77  WS-NUM2-COL                   PIC 9(02)   COMP   VALUE ZEROS.
002380 77  WS-NUM2-CANT                  PIC S9(09) COMP-3  VALUE ZEROS.
002390 77  WS-NUM3-COL                   PIC 9(02)   COMP   VALUE ZEROS.
002400 77  WS-NUM3-CANT                  PIC S9(09) COMP-3  VALUE ZEROS.
002410 77  WS-SUMA-N2N3                  PIC S9(09) COMP-3  VALUE ZEROS.
002420
002430 77  WS-EXCLUIR-COL                PIC 9(02)   COMP   VALUE ZEROS.
002440 77  WS-EXCLUIR-COL1               PIC 9(02)   COMP   VALUE ZEROS.
002450 77  WS-EXCLUIR-COL2               PIC 9(02)   COMP   VALUE ZEROS.
002460 77  WS-MEJOR-COL                  PIC 9(02)   COMP   VALUE ZEROS.
002470 77  WS-MEJOR-SCORE                PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
002480 77  WS-MEJOR-CANT                 PIC S9(09) COMP-3  VALUE ZEROS.
002490
002500 77  WS-CD-COL-A                   PIC 9(02)   COMP   VALUE ZEROS.
002510 77  WS-CD-CANT-A                  PIC S9(09) COMP-3  VALUE ZEROS.
002520 77  WS-CD-COL-B                   PIC 9(02)   COMP   VALUE ZEROS.
002530 77  WS-CD-CANT-B                  PIC S9(09) COMP-3  VALUE ZEROS.
002540
002550 77  WS-ROL-IDX2                   PIC 9(01)   COMP   VALUE ZEROS.
002560
002570 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002580
002590*--------------------------------------------------------------------
002600 LINKAGE SECTION.
002610*================*
002620 01  LK-ENCONTRADO-ANALI.
002630     03  LK-ENCONTRADO          PIC X(01).
002640         88  LK-SI                        VALUE 'Y'.
002650         88  LK-NO                        VALUE 'N'.
002660
002670     COPY CSVFMT.
002680
002690*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002700 PROCEDURE DIVISION USING LK-ENCONTRADO-ANALI, WS-REG-CSVFMT.
002710
002720 MAIN-PROGRAM.
002730
002740     PERFORM 1000-INICIO-I            THRU 1000-INICIO-F
002750     PERFORM 2000-DETECTAR-SEPARADOR-I
002760           THRU 2000-DETECTAR-SEPARADOR-F
002770
002780     IF WS-SEP-ENCONTRADO
002790        PERFORM 3000-DETECTAR-FECHA-I THRU 3000-DETECTAR-FECHA-F
002800     END-IF
002810
002820     IF WS-FEC-ENCONTRADO
002830        PERFORM 3500-DETECTAR-DECIMAL-I
002840              THRU 3500-DETECTAR-DECIMAL-F
002850     END-IF
002860
002870     IF WS-DEC-ENCONTRADO
002880        PERFORM 4000-DETECTAR-CABECERA-I
002890              THRU 4000-DETECTAR-CABECERA-F
002900        PERFORM 5000-ACUMULAR-ESTAD-I  THRU 5000-ACUMULAR-ESTAD-F
002910        PERFORM 6000-CALCULAR-SCORES-I THRU 6000-CALCULAR-SCORES-F
002920        PERFORM 7000-ELEGIR-COLUMNAS-I THRU 7000-ELEGIR-COLUMNAS-F
002930        PERFORM 7900-VALIDAR-COLISION-I
002940              THRU 7900-VALIDAR-COLISION-F
002950     END-IF
002960
002970     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
002980
002990 MAIN-PROGRAM-F. GOBACK.
003000
003010*----  CUERPO INICIALIZACION -------------------------------------
003020 1000-INICIO-I.
003030
003040     MOVE ZEROS   TO RETURN-CODE
003050     MOVE SPACES  TO WS-REG-CSVFMT
003060     MOVE ZEROS   TO FMT-COL-FEC-OPERAC FMT-COL-FEC-VALOR
003070                     FMT-COL-ETIQUETA
003080     MOVE -1      TO FMT-COL-VALOR FMT-COL-CREDITO FMT-COL-DEBITO
003090     MOVE 'N'     TO LK-ENCONTRADO
003100     SET WS-SEP-NO-ENCONTRADO TO TRUE
003110     SET WS-FEC-NO-ENCONTRADO TO TRUE
003120     SET WS-DEC-NO-ENCONTRADO TO TRUE
003130     SET WS-FORMATO-OK        TO TRUE
003140     SET WS-SIN-COLISION      TO TRUE.
003150
003160 1000-INICIO-F. EXIT.
003170
003180*----  LARGO REAL DE WS-LINEA-ACTUAL (SIN BLANCOS A LA DERECHA) ---
003190 1200-CALCULAR-LARGO-LINEA-I.
003200
003210     MOVE 4000 TO WS-LARGO-LINEA-CALC
003220     PERFORM 1210-ACHICAR-LARGO-LINEA-I
003230           THRU 1210-ACHICAR-LARGO-LINEA-F
003240         UNTIL WS-LARGO-LINEA-CALC = ZEROS
003250            OR WS-LINEA-ACTUAL (WS-LARGO-LINEA-CALC:1) NOT = SPACE.
003260
003270 1200-CALCULAR-LARGO-LINEA-F. EXIT.
003280
003290 1210-ACHICAR-LARGO-LINEA-I.
003300
003310     SUBTRACT 1 FROM WS-LARGO-LINEA-CALC.
003320
003330 1210-ACHICAR-LARGO-LINEA-F. EXIT.
003340
003350*====================================================================
003360*    PASO 1  -  DETECCION DEL SEPARADOR DE COLUMNAS
003370*====================================================================
003380 2000-DETECTAR-SEPARADOR-I.
003390
003400     SET SEPC-IDX TO 1
003410     PERFORM 2100-PROBAR-UN-SEPARADOR-I
003420           THRU 2100-PROBAR-UN-SEPARADOR-F
003430         VARYING SEPC-IDX FROM 1 BY 1
003440         UNTIL SEPC-IDX > 4
003450
003460     PERFORM 2900-ELEGIR-MEJOR-SEPARADOR-I
003470           THRU 2900-ELEGIR-MEJOR-SEPARADOR-F.
003480
003490 2000-DETECTAR-SEPARADOR-F. EXIT.
003500
003510*----  PROBAR UN CANDIDATO CONTRA LAS PRIMERAS 100 LINEAS ---------
003520 2100-PROBAR-UN-SEPARADOR-I.
003530
003540     MOVE SEP-CANDIDATO (SEPC-IDX)   TO WS-CARACTER-PROBAR
003550     MOVE ZEROS    TO WS-CANT-LINEAS-LEIDAS
003560     MOVE ZEROS    TO SEPR-CANT-LINEAS (SEPC-IDX)
003570                      SEPR-SUMA (SEPC-IDX)
003580                      SEPR-SUMACUAD (SEPC-IDX)
003590     SET SEPR-ES-VALIDO (SEPC-IDX) TO TRUE
003600
003610     OPEN INPUT ENTRADA
003620     SET WS-NO-FIN-ARCHIVO TO TRUE
003630     PERFORM 2150-LEER-UNA-LINEA-SEP-I
003640           THRU 2150-LEER-UNA-LINEA-SEP-F
003650         UNTIL WS-FIN-ARCHIVO
003660            OR WS-CANT-LINEAS-LEIDAS >= 100
003670            OR SEPR-NO-ES-VALIDO (SEPC-IDX)
003680     CLOSE ENTRADA.
003690
003700 2100-PROBAR-UN-SEPARADOR-F. EXIT.
003710
003720*----  LEER UNA LINEA Y CONTAR EL SEPARADOR CANDIDATO -------------
003730 2150-LEER-UNA-LINEA-SEP-I.
003740
003750     READ ENTRADA INTO REG-ENTRADA
003760         AT END
003770            SET WS-FIN-ARCHIVO TO TRUE
003780     END-READ
003790
003800     IF WS-NO-FIN-ARCHIVO
003810        ADD 1 TO WS-CANT-LINEAS-LEIDAS
003820        MOVE ZEROS TO WS-CANT-SEP-LINEA
003830        INSPECT REG-ENTRADA TALLYING WS-CANT-SEP-LINEA
003840                FOR ALL WS-CARACTER-PROBAR
003850
003860        IF WS-CANT-SEP-LINEA < 2 OR WS-CANT-SEP-LINEA > 7
003870           SET SEPR-NO-ES-VALIDO (SEPC-IDX) TO TRUE
003880        ELSE
003890           ADD 1 TO SEPR-CANT-LINEAS (SEPC-IDX)
003900           ADD WS-CANT-SEP-LINEA TO SEPR-SUMA (SEPC-IDX)
003910           COMPUTE WS-CUAD-SEP = WS-CANT-SEP-LINEA * WS-CANT-SEP-LINEA
003920           ADD WS-CUAD-SEP TO SEPR-SUMACUAD (SEPC-IDX)
003930        END-IF
003940     END-IF.
003950
003960 2150-LEER-UNA-LINEA-SEP-F. EXIT.
003970
003980*----  ELEGIR, DE LOS CANDIDATOS VALIDOS, EL DE MENOR VARIANZA ----
003990*    (LA RAIZ ES MONOTONA: PARA COMPARAR DESVIOS ALCANZA CON
004000*    COMPARAR LAS VARIANZAS, SIN NECESIDAD DE SACAR RAIZ CUADRADA.)
004010 2900-ELEGIR-MEJOR-SEPARADOR-I.
004020
004030     SET SEPC-IDX TO 1
004040     PERFORM 2910-EVALUAR-UN-CANDIDATO-I
004050           THRU 2910-EVALUAR-UN-CANDIDATO-F
004060         VARYING SEPC-IDX FROM 1 BY 1
004070         UNTIL SEPC-IDX > 4.
004080
004090 2900-ELEGIR-MEJOR-SEPARADOR-F. EXIT.
004100
004110 2910-EVALUAR-UN-CANDIDATO-I.
004120
004130     IF SEPR-ES-VALIDO (SEPC-IDX)
004140        AND SEPR-CANT-LINEAS (SEPC-IDX) > ZEROS
004150        COMPUTE SEPR-MEDIA (SEPC-IDX) ROUNDED =
004160            SEPR-SUMA (SEPC-IDX) / SEPR-CANT-LINEAS (SEPC-IDX)
004170        COMPUTE SEPR-VARIANZA (SEPC-IDX) ROUNDED =
004180            (SEPR-SUMACUAD (SEPC-IDX) / SEPR-CANT-LINEAS (SEPC-IDX))
004190            - (SEPR-MEDIA (SEPC-IDX) * SEPR-MEDIA (SEPC-IDX))
004200
004210        IF WS-SEP-NO-ENCONTRADO
004220           OR SEPR-VARIANZA (SEPC-IDX) < WS-MEJOR-VARIANZA
004230           MOVE SEPR-VARIANZA (SEPC-IDX)  TO WS-MEJOR-VARIANZA
004240           MOVE SEP-CANDIDATO (SEPC-IDX)  TO FMT-SEPARADOR
004250           SET WS-SEP-ENCONTRADO TO TRUE
004260        END-IF
004270     END-IF.
004280
004290 2910-EVALUAR-UN-CANDIDATO-F. EXIT.
004300
004310*====================================================================
004320*    PASO 2  -  DETECCION DE LA COLUMNA Y EL PATRON DE FECHA
004330*====================================================================
004340 3000-DETECTAR-FECHA-I.
004350
004360     SET WS-FEC-NO-ENCONTRADO TO TRUE
004370     MOVE ZEROS TO WS-FECCOL-CANT
004380     MOVE SPACES TO WS-LINEA-FILA1 WS-LINEA-FILA2
004390     SET WS-NO-FIN-ARCHIVO TO TRUE
004400
004410     OPEN INPUT ENTRADA
004420     READ ENTRADA INTO WS-LINEA-FILA1
004430         AT END SET WS-FIN-ARCHIVO TO TRUE
004440     END-READ
004450     IF WS-NO-FIN-ARCHIVO
004460        READ ENTRADA INTO WS-LINEA-FILA2
004470            AT END SET WS-FIN-ARCHIVO TO TRUE
004480        END-READ
004490     END-IF
004500     CLOSE ENTRADA
004510
004520     IF WS-NO-FIN-ARCHIVO
004530        MOVE WS-LINEA-FILA2 TO WS-LINEA-ACTUAL
004540        PERFORM 1200-CALCULAR-LARGO-LINEA-I
004550              THRU 1200-CALCULAR-LARGO-LINEA-F
004560        MOVE WS-LARGO-LINEA-CALC TO WS-PL-LARGO-LINEA
004570        MOVE WS-LINEA-ACTUAL     TO WS-PL-LINEA-CRUDA
004580        MOVE FMT-SEPARADOR       TO WS-PL-SEPARADOR
004590        CALL 'PGMLECSV' USING WS-PARAMS-LECSV, WS-TABLA-CAMPOS
004600
004610        PERFORM 3100-PROBAR-COLUMNA-FECHA-I
004620              THRU 3100-PROBAR-COLUMNA-FECHA-F
004630            VARYING WS-COL-PROBAR FROM 1 BY 1
004640            UNTIL WS-COL-PROBAR > CAM-CANT-CAMPOS
004650               OR WS-FECCOL-CANT >= 2
004660
004670        IF WS-FECCOL-CANT > ZEROS
004680           PERFORM 3200-CONFIRMAR-PATRON-FECHA-I
004690                 THRU 3200-CONFIRMAR-PATRON-FECHA-F
004700               VARYING WS-FECCOL-PROBANDO FROM 1 BY 1
004710               UNTIL WS-FECCOL-PROBANDO > WS-FECCOL-CANT
004720                  OR WS-FEC-ENCONTRADO
004730        END-IF
004740     END-IF.
004750
004760 3000-DETECTAR-FECHA-F. EXIT.
004770
004780*----  VER SI UN CAMPO DE LA FILA 2 PARECE UNA FECHA (1 MUESTRA) --
004790 3100-PROBAR-COLUMNA-FECHA-I.
004800
004810     MOVE 1 TO WS-PF-CANT-MUESTRAS
004820     MOVE CAM-CAMPO (WS-COL-PROBAR) (1:20) TO WS-PF-MUESTRA (1)
004830     MOVE SPACES TO WS-PF-PATRON-FORZADO
004840     CALL 'PGMFDATE' USING WS-PARAMS-FDATE
004850
004860     IF WS-PF-SI
004870        ADD 1 TO WS-FECCOL-CANT
004880        MOVE WS-COL-PROBAR TO WS-FECCOL-INDICE (WS-FECCOL-CANT)
004890     END-IF.
004900
004910 3100-PROBAR-COLUMNA-FECHA-F. EXIT.
004920
004930*----  CONFIRMAR EL PATRON CONTRA HASTA 20 MUESTRAS DE LA COLUMNA -
004940 3200-CONFIRMAR-PATRON-FECHA-I.
004950
004960     MOVE WS-FECCOL-INDICE (WS-FECCOL-PROBANDO) TO WS-COL-MUESTREAR
004970     PERFORM 3300-JUNTAR-MUESTRAS-FECHA-I
004980           THRU 3300-JUNTAR-MUESTRAS-FECHA-F
004990
005000     MOVE SPACES TO WS-PF-PATRON-FORZADO
005010     CALL 'PGMFDATE' USING WS-PARAMS-FDATE
005020
005030     IF WS-PF-SI
005040        SET WS-FEC-ENCONTRADO TO TRUE
005050        MOVE WS-PF-PATRON-ENCONTRADO TO FMT-PATRON-FECHA
005060        MOVE WS-COL-MUESTREAR         TO WS-FECCOL-GANADOR
005070     END-IF.
005080
005090 3200-CONFIRMAR-PATRON-FECHA-F. EXIT.
005100
005110*----  JUNTAR LA FILA 2 Y HASTA 19 FILAS SIGUIENTES DE LA COLUMNA -
005120 3300-JUNTAR-MUESTRAS-FECHA-I.
005130
005140     MOVE 1 TO WS-PF-CANT-MUESTRAS
005150     MOVE CAM-CAMPO (WS-COL-MUESTREAR) (1:20) TO WS-PF-MUESTRA (1)
005160
005170     SET WS-NO-FIN-ARCHIVO TO TRUE
005180     OPEN INPUT ENTRADA
005190     READ ENTRADA INTO WS-LINEA-ACTUAL
005200         AT END SET WS-FIN-ARCHIVO TO TRUE
005210     END-READ
005220     IF WS-NO-FIN-ARCHIVO
005230        READ ENTRADA INTO WS-LINEA-ACTUAL
005240            AT END SET WS-FIN-ARCHIVO TO TRUE
005250        END-READ
005260     END-IF
005270     IF WS-NO-FIN-ARCHIVO
005280        PERFORM 3310-LEER-UNA-MUESTRA-FECHA-I
005290              THRU 3310-LEER-UNA-MUESTRA-FECHA-F
005300            UNTIL WS-FIN-ARCHIVO
005310               OR WS-PF-CANT-MUESTRAS >= 20
005320     END-IF
005330     CLOSE ENTRADA.
005340
005350 3300-JUNTAR-MUESTRAS-FECHA-F. EXIT.
005360
005370 3310-LEER-UNA-MUESTRA-FECHA-I.
005380
005390     READ ENTRADA INTO WS-LINEA-ACTUAL
005400         AT END SET WS-FIN-ARCHIVO TO TRUE
005410     END-READ
005420
005430     IF WS-NO-FIN-ARCHIVO
005440        PERFORM 1200-CALCULAR-LARGO-LINEA-I
005450              THRU 1200-CALCULAR-LARGO-LINEA-F
005460        MOVE WS-LARGO-LINEA-CALC TO WS-PL-LARGO-LINEA
005470        MOVE WS-LINEA-ACTUAL     TO WS-PL-LINEA-CRUDA
005480        MOVE FMT-SEPARADOR       TO WS-PL-SEPARADOR
005490        CALL 'PGMLECSV' USING WS-PARAMS-LECSV, WS-TABLA-CAMPOS
005500
005510        IF WS-COL-MUESTREAR <= CAM-CANT-CAMPOS
005520           ADD 1 TO WS-PF-CANT-MUESTRAS
005530           MOVE CAM-CAMPO (WS-COL-MUESTREAR) (1:20)
005540                TO WS-PF-MUESTRA (WS-PF-CANT-MUESTRAS)
005550        END-IF
005560     END-IF.
005570
005580 3310-LEER-UNA-MUESTRA-FECHA-F. EXIT.
005590
005600*====================================================================
005610*    PASO 3  -  DETECCION DEL FORMATO DECIMAL
005620*====================================================================
005630*    SOLO SE MIRA LA FILA 2; ALCANZA PARA SABER SI EL ARCHIVO USA
005640*    PUNTO O COMA DECIMAL (REQ-1206).  LOS CONTEOS POR COLUMNA DEL
005650*    PASO 5 SON LOS QUE DE VERDAD ELIGEN LAS COLUMNAS DE IMPORTE.
005660 3500-DETECTAR-DECIMAL-I.
005670
005680     SET WS-DEC-NO-ENCONTRADO TO TRUE
005690     MOVE ZEROS TO WS-DECCOL-ELEGIDA
005700
005710     MOVE WS-LINEA-FILA2 TO WS-LINEA-ACTUAL
005720     PERFORM 1200-CALCULAR-LARGO-LINEA-I
005730           THRU 1200-CALCULAR-LARGO-LINEA-F
005740     MOVE WS-LARGO-LINEA-CALC TO WS-PL-LARGO-LINEA
005750     MOVE WS-LINEA-ACTUAL     TO WS-PL-LINEA-CRUDA
005760     MOVE FMT-SEPARADOR       TO WS-PL-SEPARADOR
005770     CALL 'PGMLECSV' USING WS-PARAMS-LECSV, WS-TABLA-CAMPOS
005780
005790     PERFORM 3600-PROBAR-COLUMNA-DECIMAL-I
005800           THRU 3600-PROBAR-COLUMNA-DECIMAL-F
005810         VARYING WS-COL-PROBAR FROM 1 BY 1
005820         UNTIL WS-COL-PROBAR > CAM-CANT-CAMPOS
005830            OR WS-DEC-ENCONTRADO.
005840
005850 3500-DETECTAR-DECIMAL-F. EXIT.
005860
005870 3600-PROBAR-COLUMNA-DECIMAL-I.
005880
005890     MOVE 1 TO WS-PN-CANT-MUESTRAS
005900     MOVE CAM-CAMPO (WS-COL-PROBAR) (1:30) TO WS-PN-MUESTRA (1)
005910     CALL 'PGMFNUM' USING WS-PARAMS-FNUM
005920
005930     IF WS-PN-SI
005940        SET WS-DEC-ENCONTRADO TO TRUE
005950        MOVE WS-COL-PROBAR              TO WS-DECCOL-ELEGIDA
005960        MOVE WS-PN-SEP-DECIMAL-OUT      TO FMT-SEP-DECIMAL
005970        MOVE WS-PN-PATRON-NUMERO-OUT    TO FMT-PATRON-NUMERO
005980     END-IF.
005990
006000 3600-PROBAR-COLUMNA-DECIMAL-F. EXIT.
006010
006020*====================================================================
006030*    PASO 4  -  LA FILA 1, ES CABECERA O ES UNA FILA DE DATOS
006040*====================================================================
006050 4000-DETECTAR-CABECERA-I.
006060
006070     SET WS-FILA1-ES-CABECERA TO TRUE
006080
006090     MOVE WS-LINEA-FILA1 TO WS-LINEA-ACTUAL
006100     PERFORM 1200-CALCULAR-LARGO-LINEA-I
006110           THRU 1200-CALCULAR-LARGO-LINEA-F
006120     MOVE WS-LARGO-LINEA-CALC TO WS-PL-LARGO-LINEA
006130     MOVE WS-LINEA-ACTUAL     TO WS-PL-LINEA-CRUDA
006140     MOVE FMT-SEPARADOR       TO WS-PL-SEPARADOR
006150     CALL 'PGMLECSV' USING WS-PARAMS-LECSV, WS-TABLA-CAMPOS
006160
006170     PERFORM 4100-PROBAR-CAMPO-FILA1-I THRU 4100-PROBAR-CAMPO-FILA1-F
006180         VARYING WS-COL-PROBAR FROM 1 BY 1
006190         UNTIL WS-COL-PROBAR > CAM-CANT-CAMPOS
006200            OR WS-FILA1-ES-DATO
006210
006220     IF WS-FILA1-ES-DATO
006230        MOVE 'N' TO FMT-OMITE-CABECERA
006240     ELSE
006250        MOVE 'Y' TO FMT-OMITE-CABECERA
006260     END-IF.
006270
006280 4000-DETECTAR-CABECERA-F. EXIT.
006290
006300 4100-PROBAR-CAMPO-FILA1-I.
006310
006320     MOVE 1 TO WS-PF-CANT-MUESTRAS
006330     MOVE CAM-CAMPO (WS-COL-PROBAR) (1:20) TO WS-PF-MUESTRA (1)
006340     MOVE FMT-PATRON-FECHA TO WS-PF-PATRON-FORZADO
006350     CALL 'PGMFDATE' USING WS-PARAMS-FDATE
006360
006370     IF WS-PF-SI
006380        SET WS-FILA1-ES-DATO TO TRUE
006390     END-IF.
006400
006410 4100-PROBAR-CAMPO-FILA1-F. EXIT.
006420
006430*====================================================================
006440*    PASO 5  -  ESTADISTICAS POR COLUMNA SOBRE HASTA 100 FILAS
006450*====================================================================
006460 5000-ACUMULAR-ESTAD-I.
006470
006480     MOVE ZEROS TO EST-COL-CANT
006490     SET EST-IDX TO 1
006500     PERFORM 5050-LIMPIAR-UNA-COLUMNA-I THRU 5050-LIMPIAR-UNA-COLUMNA-F
006510         VARYING EST-IDX FROM 1 BY 1
006520         UNTIL EST-IDX > 20
006530
006540     MOVE ZEROS TO WS-CANT-FILAS-ANALIZADAS
006550     SET WS-NO-FIN-ARCHIVO TO TRUE
006560     OPEN INPUT ENTRADA
006570     READ ENTRADA INTO WS-LINEA-ACTUAL
006580         AT END SET WS-FIN-ARCHIVO TO TRUE
006590     END-READ
006600
006610     PERFORM 5100-LEER-Y-ACUMULAR-UNA-FILA-I
006620           THRU 5100-LEER-Y-ACUMULAR-UNA-FILA-F
006630         UNTIL WS-FIN-ARCHIVO
006640            OR WS-CANT-FILAS-ANALIZADAS >= 100
006650     CLOSE ENTRADA.
006660
006670 5000-ACUMULAR-ESTAD-F. EXIT.
006680
006690 5050-LIMPIAR-UNA-COLUMNA-I.
006700
006710     MOVE EST-IDX TO EST-COL-NRO (EST-IDX).
006720
006730 5050-LIMPIAR-UNA-COLUMNA-F. EXIT.
006740
006750*----  LEER UNA FILA (SALTANDO LAS VACIAS) Y ACUMULAR SUS CAMPOS --
006760 5100-LEER-Y-ACUMULAR-UNA-FILA-I.
006770
006780     READ ENTRADA INTO WS-LINEA-ACTUAL
006790         AT END SET WS-FIN-ARCHIVO TO TRUE
006800     END-READ
006810
006820     IF WS-NO-FIN-ARCHIVO
006830        PERFORM 1200-CALCULAR-LARGO-LINEA-I
006840              THRU 1200-CALCULAR-LARGO-LINEA-F
006850        IF WS-LARGO-LINEA-CALC > ZEROS
006860           MOVE WS-LARGO-LINEA-CALC TO WS-PL-LARGO-LINEA
006870           MOVE WS-LINEA-ACTUAL     TO WS-PL-LINEA-CRUDA
006880           MOVE FMT-SEPARADOR       TO WS-PL-SEPARADOR
006890           CALL 'PGMLECSV' USING WS-PARAMS-LECSV, WS-TABLA-CAMPOS
006900
006910           ADD 1 TO WS-CANT-FILAS-ANALIZADAS
006920           IF CAM-CANT-CAMPOS > EST-COL-CANT
006930              MOVE CAM-CANT-CAMPOS TO EST-COL-CANT
006940           END-IF
006950
006960           SET EST-IDX TO 1
006970           PERFORM 5200-ACUMULAR-UNA-COLUMNA-I
006980                 THRU 5200-ACUMULAR-UNA-COLUMNA-F
006990               VARYING EST-IDX FROM 1 BY 1
007000               UNTIL EST-IDX > CAM-CANT-CAMPOS
007010        END-IF
007020     END-IF.
007030
007040 5100-LEER-Y-ACUMULAR-UNA-FILA-F. EXIT.
007050
007060*----  ACUMULAR LARGO, % DIGITOS/LETRAS, NUMERO Y FECHA DE UN CAMPO
007070 5200-ACUMULAR-UNA-COLUMNA-I.
007080
007090     MOVE CAM-CAMPO (EST-IDX) TO WS-CAMPO-ACTUAL
007100     PERFORM 5210-LARGO-CAMPO-I THRU 5210-LARGO-CAMPO-F
007110
007120     IF WS-CAMPO-LARGO > ZEROS
007130        ADD 1                TO EST-LARGO-CANT (EST-IDX)
007140        ADD WS-CAMPO-LARGO    TO EST-LARGO-SUMA (EST-IDX)
007150        COMPUTE WS-CAMPO-LARGO-CUAD =
007160            WS-CAMPO-LARGO * WS-CAMPO-LARGO
007170        ADD WS-CAMPO-LARGO-CUAD TO EST-LARGO-SUMACUAD (EST-IDX)
007180
007190        IF EST-LARGO-CANT (EST-IDX) = 1
007200           MOVE WS-CAMPO-LARGO TO EST-LARGO-MIN (EST-IDX)
007210           MOVE WS-CAMPO-LARGO TO EST-LARGO-MAX (EST-IDX)
007220        ELSE
007230           IF WS-CAMPO-LARGO < EST-LARGO-MIN (EST-IDX)
007240              MOVE WS-CAMPO-LARGO TO EST-LARGO-MIN (EST-IDX)
007250           END-IF
007260           IF WS-CAMPO-LARGO > EST-LARGO-MAX (EST-IDX)
007270              MOVE WS-CAMPO-LARGO TO EST-LARGO-MAX (EST-IDX)
007280           END-IF
007290        END-IF
007300
007310        PERFORM 5300-CONTAR-DIGITOS-LETRAS-I
007320              THRU 5300-CONTAR-DIGITOS-LETRAS-F
007330        COMPUTE WS-PCT-DIGITO ROUNDED =
007340            (WS-CANT-DIGITOS * 100) / WS-CAMPO-LARGO
007350        COMPUTE WS-PCT-LETRA ROUNDED =
007360            (WS-CANT-LETRAS * 100) / WS-CAMPO-LARGO
007370        ADD WS-PCT-DIGITO TO EST-PCT-DIGITO-SUMA (EST-IDX)
007380        ADD WS-PCT-LETRA  TO EST-PCT-LETRA-SUMA  (EST-IDX)
007390
007400        IF EST-LARGO-CANT (EST-IDX) = 1
007410           MOVE WS-PCT-DIGITO   TO EST-PCT-DIGITO-MIN  (EST-IDX)
007420           MOVE WS-CANT-DIGITOS TO EST-DIGITO-CANT-MIN (EST-IDX)
007430        ELSE
007440           IF WS-PCT-DIGITO < EST-PCT-DIGITO-MIN (EST-IDX)
007450              MOVE WS-PCT-DIGITO TO EST-PCT-DIGITO-MIN (EST-IDX)
007460           END-IF
007470           IF WS-CANT-DIGITOS < EST-DIGITO-CANT-MIN (EST-IDX)
007480              MOVE WS-CANT-DIGITOS TO EST-DIGITO-CANT-MIN (EST-IDX)
007490           END-IF
007500        END-IF
007510
007520        MOVE 1 TO WS-PN-CANT-MUESTRAS
007530        MOVE WS-CAMPO-ACTUAL (1:30) TO WS-PN-MUESTRA (1)
007540        CALL 'PGMFNUM' USING WS-PARAMS-FNUM
007550        IF WS-PN-SI
007560           ADD 1 TO EST-NUMERO-CANT (EST-IDX)
007570        END-IF
007580
007590        MOVE 1 TO WS-PF-CANT-MUESTRAS
007600        MOVE WS-CAMPO-ACTUAL (1:20) TO WS-PF-MUESTRA (1)
007610        MOVE FMT-PATRON-FECHA TO WS-PF-PATRON-FORZADO
007620        CALL 'PGMFDATE' USING WS-PARAMS-FDATE
007630        IF WS-PF-SI
007640           ADD 1 TO EST-FECHA-CANT (EST-IDX)
007650           ADD WS-PF-FECHA-AAAAMMDD TO EST-FECHA-SUMA (EST-IDX)
007660        END-IF
007670     END-IF.
007680
007690 5200-ACUMULAR-UNA-COLUMNA-F. EXIT.
007700
007710*----  LARGO REAL DEL CAMPO (SIN BLANCOS A LA DERECHA) ------------
007720 5210-LARGO-CAMPO-I.
007730
007740     MOVE 200 TO WS-CAMPO-LARGO
007750     PERFORM 5215-ACHICAR-CAMPO-I THRU 5215-ACHICAR-CAMPO-F
007760         UNTIL WS-CAMPO-LARGO = ZEROS
007770            OR CAMP-CARACTER (WS-CAMPO-LARGO) NOT = SPACE.
007780
007790 5210-LARGO-CAMPO-F. EXIT.
007800
007810 5215-ACHICAR-CAMPO-I.
007820
007830     SUBTRACT 1 FROM WS-CAMPO-LARGO.
007840
007850 5215-ACHICAR-CAMPO-F. EXIT.
007860
007870*----  CONTAR CUANTOS DE LOS WS-CAMPO-LARGO CARACTERES SON DIGITO
007880*    O LETRA (USADO PARA % DIGITOS Y % LETRAS) --------------------
007890 5300-CONTAR-DIGITOS-LETRAS-I.
007900
007910     MOVE ZEROS TO WS-CANT-DIGITOS WS-CANT-LETRAS
007920     SET CAMP-IDX TO 1
007930     PERFORM 5310-CLASIFICAR-UN-CARACTER-I
007940           THRU 5310-CLASIFICAR-UN-CARACTER-F
007950         VARYING CAMP-IDX FROM 1 BY 1
007960         UNTIL CAMP-IDX > WS-CAMPO-LARGO.
007970
007980 5300-CONTAR-DIGITOS-LETRAS-F. EXIT.
007990
008000 5310-CLASIFICAR-UN-CARACTER-I.
008010
008020     EVALUATE CAMP-CARACTER (CAMP-IDX)
008030        WHEN '0' THRU '9'
008040           ADD 1 TO WS-CANT-DIGITOS
008050        WHEN 'A' THRU 'Z'
008060           ADD 1 TO WS-CANT-LETRAS
008070        WHEN 'a' THRU 'z'
008080           ADD 1 TO WS-CANT-LETRAS
008090        WHEN OTHER
008100           CONTINUE
008110     END-EVALUATE.
008120
008130 5310-CLASIFICAR-UN-CARACTER-F. EXIT.
008140
008150*====================================================================
008160*    PASO 6/7/8  -  PUNTAJES "PARECE FECHA/NUMERO/ETIQUETA"
008170*====================================================================
008180 6000-CALCULAR-SCORES-I.
008190
008200     SET EST-IDX TO 1
008210     PERFORM 6100-SCORES-UNA-COLUMNA-I THRU 6100-SCORES-UNA-COLUMNA-F
008220         VARYING EST-IDX FROM 1 BY 1
008230         UNTIL EST-IDX > EST-COL-CANT.
008240
008250 6000-CALCULAR-SCORES-F. EXIT.
008260
008270 6100-SCORES-UNA-COLUMNA-I.
008280
008290     PERFORM 6200-SCORE-FECHA-I   THRU 6200-SCORE-FECHA-F
008300     PERFORM 6300-SCORE-NUMERO-I  THRU 6300-SCORE-NUMERO-F
008310     PERFORM 6400-SCORE-ETIQUETA-I THRU 6400-SCORE-ETIQUETA-F.
008320
008330 6100-SCORES-UNA-COLUMNA-F. EXIT.
008340
008350*----  PUNTAJE "PARECE FECHA" DE LA COLUMNA, SEGUN LARGO PAREJO -----
008360 6200-SCORE-FECHA-I.
008370
008380     IF EST-LARGO-CANT (EST-IDX) = ZEROS
008390        MOVE ZEROS TO EST-SCORE-FECHA (EST-IDX)
008400     ELSE
008410        IF EST-LARGO-MIN (EST-IDX) = EST-LARGO-MAX (EST-IDX)
008420           IF EST-FECHA-CANT (EST-IDX) = WS-CANT-FILAS-ANALIZADAS
008430              MOVE 1   TO EST-SCORE-FECHA (EST-IDX)
008440           ELSE
008450              MOVE .7  TO EST-SCORE-FECHA (EST-IDX)
008460           END-IF
008470        ELSE
008480           IF EST-DIGITO-CANT-MIN (EST-IDX) >= 2
008490              MOVE .3  TO EST-SCORE-FECHA (EST-IDX)
008500           ELSE
008510              MOVE ZEROS TO EST-SCORE-FECHA (EST-IDX)
008520           END-IF
008530        END-IF
008540     END-IF.
008550
008560 6200-SCORE-FECHA-F. EXIT.
008570
008580*----  PUNTAJE "PARECE NUMERO" DE LA COLUMNA, SEGUN % DE DIGITOS ----
008590 6300-SCORE-NUMERO-I.
008600
008610     IF EST-LARGO-CANT (EST-IDX) = ZEROS
008620        MOVE ZEROS TO EST-SCORE-NUMERO (EST-IDX)
008630     ELSE
008640        IF EST-NUMERO-CANT (EST-IDX) = WS-CANT-FILAS-ANALIZADAS
008650           MOVE 1 TO EST-SCORE-NUMERO (EST-IDX)
008660        ELSE
008670           IF EST-FECHA-CANT (EST-IDX) = ZEROS
008680              COMPUTE EST-SCORE-NUMERO (EST-IDX) ROUNDED =
008690                  EST-PCT-DIGITO-SUMA (EST-IDX) /
008700                  (WS-CANT-FILAS-ANALIZADAS * 100)
008710           ELSE
008720              MOVE ZEROS TO EST-SCORE-NUMERO (EST-IDX)
008730           END-IF
008740        END-IF
008750     END-IF.
008760
008770 6300-SCORE-NUMERO-F. EXIT.
008780
008790*----  PUNTAJE "PARECE ETIQUETA" DE LA COLUMNA (TEXTO VARIABLE) -----
008800 6400-SCORE-ETIQUETA-I.
008810
008820     IF EST-LARGO-CANT (EST-IDX) = ZEROS
008830        MOVE ZEROS TO EST-SCORE-ETIQUETA (EST-IDX)
008840     ELSE
008850        COMPUTE WS-LARGO-MEDIO ROUNDED =
008860            EST-LARGO-SUMA (EST-IDX) / EST-LARGO-CANT (EST-IDX)
008870        COMPUTE WS-DIGITO-MEDIO ROUNDED =
008880            EST-PCT-DIGITO-SUMA (EST-IDX) /
008890            (EST-LARGO-CANT (EST-IDX) * 100)
008900        COMPUTE WS-LETRA-MEDIO ROUNDED =
008910            EST-PCT-LETRA-SUMA (EST-IDX) /
008920            (EST-LARGO-CANT (EST-IDX) * 100)
008930
008940        IF WS-LARGO-MEDIO >= 10 AND WS-LARGO-MEDIO <= 200
008950           MOVE 1 TO WS-SCORE-LARGO
008960        ELSE
008970           IF WS-LARGO-MEDIO < 10
008980              MOVE 10  TO WS-GAUSS-MEDIA
008990           ELSE
009000              MOVE 200 TO WS-GAUSS-MEDIA
009010           END-IF
009020           MOVE WS-LARGO-MEDIO TO WS-GAUSS-VALOR
009030           MOVE 4              TO WS-GAUSS-SIGMA
009040           PERFORM 8000-GAUSS-I THRU 8000-GAUSS-F
009050           MOVE WS-GAUSS-SCORE TO WS-SCORE-LARGO
009060        END-IF
009070
009080        MOVE WS-DIGITO-MEDIO TO WS-GAUSS-VALOR
009090        MOVE .2 TO WS-GAUSS-MEDIA
009100        MOVE .2 TO WS-GAUSS-SIGMA
009110        PERFORM 8000-GAUSS-I THRU 8000-GAUSS-F
009120        MOVE WS-GAUSS-SCORE TO WS-SCORE-DIGITO
009130
009140        MOVE WS-LETRA-MEDIO TO WS-GAUSS-VALOR
009150        MOVE .8 TO WS-GAUSS-MEDIA
009160        MOVE .2 TO WS-GAUSS-SIGMA
009170        PERFORM 8000-GAUSS-I THRU 8000-GAUSS-F
009180        MOVE WS-GAUSS-SCORE TO WS-SCORE-LETRA
009190
009200        COMPUTE EST-SCORE-ETIQUETA (EST-IDX) ROUNDED =
009210            WS-SCORE-LARGO * WS-SCORE-DIGITO * WS-SCORE-LETRA
009220     END-IF.
009230
009240 6400-SCORE-ETIQUETA-F. EXIT.
009250
009260*----  APROXIMACION LOCAL A LA CAMPANA DE GAUSS -------------------
009270*    DESDE REQ-1410 (04/1995): 1 / (1 + ((X - MEDIA) / SIGMA) ** 2)
009280*    EN VEZ DE LA EXPONENCIAL, QUE EL COMPILADOR DE LA EPOCA NO
009290*    TRAE COMO FUNCION INTRINSECA.
009300 8000-GAUSS-I.
009310
009320     COMPUTE WS-GAUSS-DIF   = WS-GAUSS-VALOR - WS-GAUSS-MEDIA
009330     COMPUTE WS-GAUSS-RATIO = WS-GAUSS-DIF / WS-GAUSS-SIGMA
009340     COMPUTE WS-GAUSS-SCORE ROUNDED =
009350         1 / (1 + (WS-GAUSS-RATIO * WS-GAUSS-RATIO)).
009360
009370 8000-GAUSS-F. EXIT.
009380
009390*====================================================================
009400*    PASO 9/10/11  -  RANKING Y ELECCION DE COLUMNAS POR ROL
009410*====================================================================
009420 7000-ELEGIR-COLUMNAS-I.
009430
009440     PERFORM 7100-ELEGIR-FECHAS-I    THRU 7100-ELEGIR-FECHAS-F
009450     PERFORM 7200-ELEGIR-ETIQUETA-I  THRU 7200-ELEGIR-ETIQUETA-F
009460     PERFORM 7300-ELEGIR-NUMEROS-I   THRU 7300-ELEGIR-NUMEROS-F
009470     PERFORM 7400-DECIDIR-FECHAS-I   THRU 7400-DECIDIR-FECHAS-F
009480     PERFORM 7500-DECIDIR-IMPORTES-I THRU 7500-DECIDIR-IMPORTES-F.
009490
009500 7000-ELEGIR-COLUMNAS-F. EXIT.
009510
009520*----  LAS DOS COLUMNAS CON MAYOR PUNTAJE DE FECHA ----------------
009530 7100-ELEGIR-FECHAS-I.
009540
009550     MOVE ZEROS TO WS-EXCLUIR-COL
009560     PERFORM 7110-BUSCAR-MEJOR-FECHA-I THRU 7110-BUSCAR-MEJOR-FECHA-F
009570     MOVE WS-MEJOR-COL TO WS-FEC1-COL
009580
009590     IF WS-FEC1-COL > ZEROS
009600        MOVE EST-FECHA-CANT (WS-FEC1-COL) TO WS-FEC1-CANT
009610        MOVE EST-FECHA-SUMA (WS-FEC1-COL) TO WS-FEC1-SUMA
009620        MOVE WS-FEC1-COL TO WS-EXCLUIR-COL
009630        PERFORM 7110-BUSCAR-MEJOR-FECHA-I
009640              THRU 7110-BUSCAR-MEJOR-FECHA-F
009650        MOVE WS-MEJOR-COL TO WS-FEC2-COL
009660        IF WS-FEC2-COL > ZEROS
009670           MOVE EST-FECHA-CANT (WS-FEC2-COL) TO WS-FEC2-CANT
009680           MOVE EST-FECHA-SUMA (WS-FEC2-COL) TO WS-FEC2-SUMA
009690        END-IF
009700     END-IF.
009710
009720 7100-ELEGIR-FECHAS-F. EXIT.
009730
009740 7110-BUSCAR-MEJOR-FECHA-I.
009750
009760     MOVE ZEROS TO WS-MEJOR-COL
009770     MOVE ZEROS TO WS-MEJOR-SCORE
009780     SET EST-IDX TO 1
009790     PERFORM 7115-COMPARAR-FECHA-I THRU 7115-COMPARAR-FECHA-F
009800         VARYING EST-IDX FROM 1 BY 1
009810         UNTIL EST-IDX > EST-COL-CANT.
009820
009830 7110-BUSCAR-MEJOR-FECHA-F. EXIT.
009840
009850 7115-COMPARAR-FECHA-I.
009860
009870     IF EST-IDX NOT = WS-EXCLUIR-COL
009880        IF WS-MEJOR-COL = ZEROS
009890           OR EST-SCORE-FECHA (EST-IDX) > WS-MEJOR-SCORE
009900           MOVE EST-IDX TO WS-MEJOR-COL
009910           MOVE EST-SCORE-FECHA (EST-IDX) TO WS-MEJOR-SCORE
009920        END-IF
009930     END-IF.
009940
009950 7115-COMPARAR-FECHA-F. EXIT.
009960
009970*----  LA COLUMNA CON MAYOR PUNTAJE DE ETIQUETA -------------------
009980 7200-ELEGIR-ETIQUETA-I.
009990
010000     MOVE ZEROS TO WS-ETQ-COL WS-MEJOR-COL WS-MEJOR-SCORE
010010     SET EST-IDX TO 1
010020     PERFORM 7210-COMPARAR-ETIQUETA-I THRU 7210-COMPARAR-ETIQUETA-F
010030         VARYING EST-IDX FROM 1 BY 1
010040         UNTIL EST-IDX > EST-COL-CANT
010050     MOVE WS-MEJOR-COL TO WS-ETQ-COL.
010060
010070 7200-ELEGIR-ETIQUETA-F. EXIT.
010080
010090 7210-COMPARAR-ETIQUETA-I.
010100
010110     IF WS-MEJOR-COL = ZEROS
010120        OR EST-SCORE-ETIQUETA (EST-IDX) > WS-MEJOR-SCORE
010130        MOVE EST-IDX TO WS-MEJOR-COL
010140        MOVE EST-SCORE-ETIQUETA (EST-IDX) TO WS-MEJOR-SCORE
010150     END-IF.
010160
010170 7210-COMPARAR-ETIQUETA-F. EXIT.
010180
010190*----  HASTA TRES COLUMNAS DE IMPORTE (SCORE > 0.5, MAS USADA) ----
010200 7300-ELEGIR-NUMEROS-I.
010210
010220     MOVE ZEROS TO WS-EXCLUIR-COL1 WS-EXCLUIR-COL2
010230     PERFORM 7310-BUSCAR-MEJOR-NUMERO-I THRU 7310-BUSCAR-MEJOR-NUMERO-F
010240     MOVE WS-MEJOR-COL  TO WS-NUM1-COL
010250     MOVE WS-MEJOR-CANT TO WS-NUM1-CANT
010260
010270     IF WS-NUM1-COL > ZEROS
010280        MOVE WS-NUM1-COL TO WS-EXCLUIR-COL1
010290        PERFORM 7310-BUSCAR-MEJOR-NUMERO-I
010300              THRU 7310-BUSCAR-MEJOR-NUMERO-F
010310        MOVE WS-MEJOR-COL  TO WS-NUM2-COL
010320        MOVE WS-MEJOR-CANT TO WS-NUM2-CANT
010330
010340        IF WS-NUM2-COL > ZEROS
010350           MOVE WS-NUM2-COL TO WS-EXCLUIR-COL2
010360           PERFORM 7310-BUSCAR-MEJOR-NUMERO-I
010370                 THRU 7310-BUSCAR-MEJOR-NUMERO-F
010380           MOVE WS-MEJOR-COL  TO WS-NUM3-COL
010390           MOVE WS-MEJOR-CANT TO WS-NUM3-CANT
010400        END-IF
010410     END-IF.
010420
010430 7300-ELEGIR-NUMEROS-F. EXIT.
010440
010450 7310-BUSCAR-MEJOR-NUMERO-I.
010460
010470     MOVE ZEROS TO WS-MEJOR-COL WS-MEJOR-CANT
010480     SET EST-IDX TO 1
010490     PERFORM 7315-COMPARAR-NUMERO-I THRU 7315-COMPARAR-NUMERO-F
010500         VARYING EST-IDX FROM 1 BY 1
010510         UNTIL EST-IDX > EST-COL-CANT.
010520
010530 7310-BUSCAR-MEJOR-NUMERO-F. EXIT.
010540
010550 7315-COMPARAR-NUMERO-I.
010560
010570     IF EST-IDX NOT = WS-EXCLUIR-COL1
010580        AND EST-IDX NOT = WS-EXCLUIR-COL2
010590        AND EST-SCORE-NUMERO (EST-IDX) > .5
010600        IF WS-MEJOR-COL = ZEROS
010610           OR EST-NUMERO-CANT (EST-IDX) > WS-MEJOR-CANT
010620           MOVE EST-IDX TO WS-MEJOR-COL
010630           MOVE EST-NUMERO-CANT (EST-IDX) TO WS-MEJOR-CANT
010640        END-IF
010650     END-IF.
010660
010670 7315-COMPARAR-NUMERO-F. EXIT.
010680
010690*----  FECHA VALOR VS. FECHA OPERACION (PASO 10) ------------------
010700 7400-DECIDIR-FECHAS-I.
010710
010720     IF WS-FEC2-COL = ZEROS
010730        OR WS-FEC2-CANT < WS-CANT-FILAS-ANALIZADAS
010740        MOVE WS-FEC1-COL TO FMT-COL-FEC-VALOR FMT-COL-FEC-OPERAC
010750     ELSE
010760        IF WS-FEC1-SUMA >= WS-FEC2-SUMA
010770           MOVE WS-FEC1-COL TO FMT-COL-FEC-OPERAC
010780           MOVE WS-FEC2-COL TO FMT-COL-FEC-VALOR
010790        ELSE
010800           MOVE WS-FEC2-COL TO FMT-COL-FEC-OPERAC
010810           MOVE WS-FEC1-COL TO FMT-COL-FEC-VALOR
010820        END-IF
010830     END-IF
010840     MOVE WS-ETQ-COL TO FMT-COL-ETIQUETA.
010850
010860 7400-DECIDIR-FECHAS-F. EXIT.
010870
010880*----  IMPORTE UNICO VS. CREDITO/DEBITO (PASO 11) -----------------
010890 7500-DECIDIR-IMPORTES-I.
010900
010910     MOVE -1 TO FMT-COL-VALOR FMT-COL-CREDITO FMT-COL-DEBITO
010920
010930     IF WS-NUM1-CANT = WS-CANT-FILAS-ANALIZADAS
010940        AND (WS-NUM2-CANT NOT = WS-NUM1-CANT
010950             OR WS-NUM3-CANT NOT = WS-NUM1-CANT)
010960        COMPUTE WS-SUMA-N2N3 = WS-NUM2-CANT + WS-NUM3-CANT
010970        IF WS-SUMA-N2N3 = WS-NUM1-CANT
010980           MOVE WS-NUM2-COL  TO WS-CD-COL-A
010990           MOVE WS-NUM2-CANT TO WS-CD-CANT-A
011000           MOVE WS-NUM3-COL  TO WS-CD-COL-B
011010           MOVE WS-NUM3-CANT TO WS-CD-CANT-B
011020           PERFORM 7550-ASIGNAR-CREDITO-DEBITO-I
011030                 THRU 7550-ASIGNAR-CREDITO-DEBITO-F
011040        ELSE
011050           MOVE WS-NUM1-COL TO FMT-COL-VALOR
011060        END-IF
011070     ELSE
011080        MOVE WS-NUM1-COL  TO WS-CD-COL-A
011090        MOVE WS-NUM1-CANT TO WS-CD-CANT-A
011100        MOVE WS-NUM2-COL  TO WS-CD-COL-B
011110        MOVE WS-NUM2-CANT TO WS-CD-CANT-B
011120        PERFORM 7550-ASIGNAR-CREDITO-DEBITO-I
011130              THRU 7550-ASIGNAR-CREDITO-DEBITO-F
011140     END-IF.
011150
011160 7500-DECIDIR-IMPORTES-F. EXIT.
011170
011180 7550-ASIGNAR-CREDITO-DEBITO-I.
011190
011200     IF WS-CD-COL-A > ZEROS OR WS-CD-COL-B > ZEROS
011210        IF WS-CD-CANT-A >= WS-CD-CANT-B
011220           MOVE WS-CD-COL-A TO FMT-COL-DEBITO
011230           MOVE WS-CD-COL-B TO FMT-COL-CREDITO
011240        ELSE
011250           MOVE WS-CD-COL-B TO FMT-COL-DEBITO
011260           MOVE WS-CD-COL-A TO FMT-COL-CREDITO
011270        END-IF
011280        IF FMT-COL-CREDITO = ZEROS
011290           MOVE -1 TO FMT-COL-CREDITO
011300        END-IF
011310        IF FMT-COL-DEBITO = ZEROS
011320           MOVE -1 TO FMT-COL-DEBITO
011330        END-IF
011340     END-IF.
011350
011360 7550-ASIGNAR-CREDITO-DEBITO-F. EXIT.
011370
011380*====================================================================
011390*    PASO 12  -  LOS SEIS ROLES DEBEN SER PAREJAS DISTINTAS
011400*====================================================================
011410 7900-VALIDAR-COLISION-I.
011420
011430     MOVE FMT-COL-ETIQUETA    TO ROL-LABEL
011440     MOVE FMT-COL-FEC-OPERAC  TO ROL-FECOPER
011450     MOVE FMT-COL-FEC-VALOR   TO ROL-FECVAL
011460     MOVE FMT-COL-VALOR       TO ROL-VALOR
011470     MOVE FMT-COL-CREDITO     TO ROL-CREDITO
011480     MOVE FMT-COL-DEBITO      TO ROL-DEBITO
011490     SET WS-SIN-COLISION TO TRUE
011500
011510     SET ROL-IDX TO 1
011520     PERFORM 7910-COMPARAR-UN-ROL-I THRU 7910-COMPARAR-UN-ROL-F
011530         VARYING ROL-IDX FROM 1 BY 1 UNTIL ROL-IDX > 6
011540         AFTER WS-ROL-IDX2 FROM 1 BY 1 UNTIL WS-ROL-IDX2 > 6
011550
011560     IF WS-CON-COLISION
011570        SET WS-FORMATO-MAL TO TRUE
011580     END-IF.
011590
011600 7900-VALIDAR-COLISION-F. EXIT.
011610
011620 7910-COMPARAR-UN-ROL-I.
011630
011640     IF WS-ROL-IDX2 > ROL-IDX
011650        AND ROL-INDICE (ROL-IDX)    > ZEROS
011660        AND ROL-INDICE (WS-ROL-IDX2) > ZEROS
011670        AND ROL-INDICE (ROL-IDX) = ROL-INDICE (WS-ROL-IDX2)
011680        SET WS-CON-COLISION TO TRUE
011690     END-IF.
011700
011710 7910-COMPARAR-UN-ROL-F. EXIT.
011720
011730*----  CUERPO FINAL -----------------------------------------------
011740 9999-FINAL-I.
011750
011760     IF WS-SEP-ENCONTRADO
011770        AND WS-FEC-ENCONTRADO
011780        AND WS-DEC-ENCONTRADO
011790        AND WS-FORMATO-OK
011800        SET LK-SI TO TRUE
011810     ELSE
011820        SET LK-NO TO TRUE
011830     END-IF.
011840
011850 9999-FINAL-F. EXIT.
