000100*    CSVOPE
000110*//////////////////////////////////////////////////////////////
000120*         LAYOUT OPERACION BANCARIA (SALIDA)                   *
000130*         LARGO REGISTRO = 273 BYTES                           *
000140*//////////////////////////////////////////////////////////////
000150*    UNA LINEA DE MOVIMIENTO CONVERTIDA DESDE EL CSV DE
000160*    ENTRADA: FECHAS, ETIQUETA E IMPORTE CON SIGNO.  SE GRABA
000170*    UN REGISTRO POR CADA FILA DEL CSV ACEPTADA (VER REGLA DE
000180*    SALTEO DE FILAS VACIAS EN PGMCOLEC).
000190 01  WS-REG-OPERACION.
000200     03  OPE-CUENTA-ID        PIC X(36)         VALUE SPACES.
000210     03  OPE-FECHA-VALOR      PIC 9(08)         VALUE ZEROS.
000220*        REDEFINICION PARA ARMAR/VALIDAR POR COMPONENTES.
000230     03  OPE-FECHA-VALOR-R REDEFINES OPE-FECHA-VALOR.
000240         05  OPE-FEVA-ANIO    PIC 9(04).
000250         05  OPE-FEVA-MES     PIC 9(02).
000260         05  OPE-FEVA-DIA     PIC 9(02).
000270     03  OPE-FECHA-OPERAC     PIC 9(08)         VALUE ZEROS.
000280     03  OPE-FECHA-OPERAC-R REDEFINES OPE-FECHA-OPERAC.
000290         05  OPE-FEOP-ANIO    PIC 9(04).
000300         05  OPE-FEOP-MES     PIC 9(02).
000310         05  OPE-FEOP-DIA     PIC 9(02).
000320     03  OPE-ETIQUETA         PIC X(200)        VALUE SPACES.
000330     03  OPE-IMPORTE          PIC S9(11)V99 COMP-3 VALUE ZEROS.
000340     03  OPE-TIPO             PIC X(08)         VALUE 'OTHER'.
000350     03  FILLER               PIC X(06)         VALUE SPACES.
