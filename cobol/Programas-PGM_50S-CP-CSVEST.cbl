000100*    CSVEST
000110*//////////////////////////////////////////////////////////////
000120*         TABLA DE ESTADISTICAS POR COLUMNA (ANALISIS)          *
000130*         USADA SOLO DURANTE LA DETECCION AUTOMATICA            *
000140*//////////////////////////////////////////////////////////////
000150*    ACUMULADORES "A LA VIEJA" (SUMA, SUMA DE CUADRADOS, MIN,
000160*    MAX, N) TOMADOS SOBRE HASTA 100 FILAS DE MUESTRA, UNA
000170*    ENTRADA DE TABLA POR COLUMNA DEL CSV (MAXIMO 20 COLUMNAS).
000180*    CON ELLOS SE DERIVAN MEDIA Y DESVIO SIN GUARDAR LAS FILAS.
000190 01  WS-TABLA-ESTAD.
000200     03  EST-COL-CANT         PIC 9(02)         VALUE ZEROS.
000210     03  EST-COLUMNA OCCURS 20 TIMES
000220                      INDEXED BY EST-IDX.
000230         05  EST-COL-NRO          PIC 9(02)             VALUE ZEROS.
000240         05  EST-LARGO-CANT       PIC S9(09) COMP-3     VALUE ZEROS.
000250         05  EST-LARGO-SUMA       PIC S9(09) COMP-3     VALUE ZEROS.
000260         05  EST-LARGO-SUMACUAD   PIC S9(09)V9(04) COMP-3 VALUE ZEROS.
000270         05  EST-LARGO-MIN        PIC S9(09) COMP-3     VALUE ZEROS.
000280         05  EST-LARGO-MAX        PIC S9(09) COMP-3     VALUE ZEROS.
000290         05  EST-PCT-DIGITO-SUMA  PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
000300         05  EST-PCT-DIGITO-MIN   PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
000310         05  EST-DIGITO-CANT-MIN  PIC S9(02) COMP-3     VALUE ZEROS.
000320*            MENOR CANTIDAD DE CARACTERES-DIGITO VISTA EN UN SOLO
000330*            VALOR DE ESTA COLUMNA (REQ-1206, VER 1000-PARECE-FECHA).
000340         05  EST-PCT-LETRA-SUMA   PIC S9(07)V9(04) COMP-3 VALUE ZEROS.
000350         05  EST-NUMERO-CANT      PIC S9(09) COMP-3     VALUE ZEROS.
000360         05  EST-NUMERO-SUMA      PIC S9(11)V99 COMP-3  VALUE ZEROS.
000370         05  EST-FECHA-CANT       PIC S9(09) COMP-3     VALUE ZEROS.
000380         05  EST-FECHA-SUMA       PIC S9(09) COMP-3     VALUE ZEROS.
000390         05  EST-SCORE-FECHA      PIC S9(01)V9(02) COMP-3 VALUE ZEROS.
000400         05  EST-SCORE-NUMERO     PIC S9(01)V9(02) COMP-3 VALUE ZEROS.
000410         05  EST-SCORE-ETIQUETA   PIC S9(01)V9(04) COMP-3 VALUE ZEROS.
000420         05  FILLER               PIC X(04)             VALUE SPACES.
000430     03  FILLER                PIC X(04)         VALUE SPACES.
