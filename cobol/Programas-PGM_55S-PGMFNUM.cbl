000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. PGMFNUM.
000120 AUTHOR. R MALDONADO.
000130 INSTALLATION. GERENCIA DE SISTEMAS - ADM DE VALORES.
000140 DATE-WRITTEN. 06/1991.
000150 DATE-COMPILED.
000160 SECURITY.  USO INTERNO - NO DISTRIBUIR FUERA DEL AREA.
000170*//////////////////////////////////////////////////////////////////
000180*         PGMFNUM  -  RECONOCEDOR DE FORMATO DE IMPORTE             *
000190*         SUBRUTINA DEL COLECTOR DE EXTRACTOS CSV (PGMCOLEC)        *
000200*//////////////////////////////////////////////////////////////////
000210*    RECIBE UN GRUPO DE MUESTRAS DE TEXTO (VALORES TOMADOS DE UNA
000220*    MISMA COLUMNA DEL CSV) Y DETERMINA CUAL DE LOS DOS PATRONES
000230*    DE IMPORTE CONOCIDOS POR ESTE COLECTOR (PUNTO DECIMAL O COMA
000240*    DECIMAL) LES CALZA A TODAS.  SI NINGUNO CALZA EN TODAS LAS
000250*    MUESTRAS DEVUELVE LK-ENCONTRADO = 'N'.
000260*--------------------------------------------------------------------
000270*    HISTORIAL DE CAMBIOS
000280*--------------------------------------------------------------------
000290*    06/1991 RMA REQ-1140  PRIMERA VERSION, SOLO PATRON PUNTO.
000300*    11/1991 RMA REQ-1187  SE AGREGA EL SEGUNDO PATRON (COMA).
000310*    02/1992 RMA REQ-1203  FILTRO PARECE-IMPORTE ANTES DE PROBAR.
000320*    09/1993 JCV REQ-1340  SE PERMITE IMPORTE SIN SEPARADOR DE MILES.
000330*    04/1995 JCV REQ-1402  TOPE DE 30 MUESTRAS POR LLAMADA.
000340*    01/1999 LQZ REQ-Y2K01 REVISION GENERAL FIN DE SIGLO - SIN
000350*                          CAMPOS DE FECHA EN ESTA RUTINA, SIN
000360*                          IMPACTO.  SE DEJA CONSTANCIA EN BITACORA.
000370*    07/2003 LQZ REQ-1588  SE BLINDA CONTRA MUESTRA TODA EN BLANCO.
000380*    03/2008 HGR REQ-1711  SOPORTE DE SIGNO NEGATIVO AL FINAL.
000390*    10/2014 HGR REQ-1840  LIMPIEZA DE COMENTARIOS, SIN CAMBIO FUNC.
000400*--------------------------------------------------------------------
000410*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520 DATA DIVISION.
000530 FILE SECTION.
000540
000550 WORKING-STORAGE SECTION.
000560*=====================*
000570
000580 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
000590
000600*    TABLA LITERAL DE LOS DOS PATRONES DE IMPORTE CONOCIDOS.
000610*    CADA ENTRADA: SEP-DECIMAL(1) SEP-MILES(1) TEXTO-PATRON(8).
000620 01  WS-TABLA-PATRONES-LIT.
000630     03  FILLER               PIC X(10) VALUE '.,#,##0.00'.
000640     03  FILLER               PIC X(10) VALUE ',.#.##0,00'.
000650
000660 01  WS-TABLA-PATRONES REDEFINES WS-TABLA-PATRONES-LIT.
000670     03  PAT-ENTRADA OCCURS 2 TIMES INDEXED BY PAT-IDX.
000680         05  PAT-SEP-DECIMAL      PIC X(01).
000690         05  PAT-SEP-MILES        PIC X(01).
000700         05  PAT-TEXTO            PIC X(08).
000710
000720*    AREA DE TRABAJO DE LA MUESTRA QUE SE ESTA PROBANDO.
000730 01  WS-MUESTRA-ACTUAL         PIC X(30)     VALUE SPACES.
000740 01  WS-MUESTRA-TABLA REDEFINES WS-MUESTRA-ACTUAL.
000750     03  MUE-CARACTER OCCURS 30 TIMES
000760                       INDEXED BY MUE-IDX
000770                       PIC X(01).
000780
000790 77  WS-LARGO-MUESTRA          PIC 9(02)   COMP   VALUE ZEROS.
000800 77  WS-CANT-DECIMAL           PIC 9(02)   COMP   VALUE ZEROS.
000810 77  WS-CANT-MILES             PIC 9(02)   COMP   VALUE ZEROS.
000820 77  WS-CANT-DIGITOS           PIC 9(02)   COMP   VALUE ZEROS.
000830 77  WS-POS-DECIMAL            PIC 9(02)   COMP   VALUE ZEROS.
000840 77  WS-SW-MUESTRA-OK          PIC X(01)           VALUE 'N'.
000850     88  WS-MUESTRA-ES-OK                          VALUE 'Y'.
000860     88  WS-MUESTRA-NO-ES-OK                       VALUE 'N'.
000870 77  WS-SW-PATRON-OK           PIC X(01)           VALUE 'N'.
000880     88  WS-PATRON-CALZA-TODO                      VALUE 'Y'.
000890     88  WS-PATRON-NO-CALZA                        VALUE 'N'.
000900 77  WS-IDX-MUESTRA            PIC 9(02)   COMP   VALUE ZEROS.
000910
000920 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000930
000940*--------------------------------------------------------------------
000950 LINKAGE SECTION.
000960*================*
000970 01  LK-PARAMS-FNUM.
000980     03  LK-CANT-MUESTRAS      PIC 9(02)   COMP.
000990     03  LK-MUESTRA OCCURS 30 TIMES
001000                     PIC X(30).
001010     03  LK-ENCONTRADO         PIC X(01).
001020         88  LK-SI                         VALUE 'Y'.
001030         88  LK-NO                         VALUE 'N'.
001040     03  LK-SEP-DECIMAL-OUT    PIC X(01).
001050     03  LK-PATRON-NUMERO-OUT  PIC X(08).
001060
001070*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001080 PROCEDURE DIVISION USING LK-PARAMS-FNUM.
001090
001100 MAIN-PROGRAM.
001110
001120     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F
001130     PERFORM 2000-PROBAR-I    THRU 2000-PROBAR-F
001140     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
001150
001160 MAIN-PROGRAM-F. GOBACK.
001170
001180*----  CUERPO INICIALIZACION -----------------------------------
001190 1000-INICIO-I.
001200
001210     MOVE ZEROS           TO RETURN-CODE
001220     MOVE 'N'              TO LK-ENCONTRADO
001230     MOVE SPACES           TO LK-SEP-DECIMAL-OUT LK-PATRON-NUMERO-OUT.
001240
001250 1000-INICIO-F. EXIT.
001260
001270*----  PROBAR CADA UNO DE LOS DOS PATRONES CONOCIDOS ------------
001280 2000-PROBAR-I.
001290
001300     SET PAT-IDX TO 1
001310     PERFORM 2100-PROBAR-UN-PATRON-I THRU 2100-PROBAR-UN-PATRON-F
001320         VARYING PAT-IDX FROM 1 BY 1
001330         UNTIL PAT-IDX > 2
001340            OR LK-SI.
001350
001360 2000-PROBAR-F. EXIT.
001370
001380*----  PROBAR UN PATRON CONTRA TODAS LAS MUESTRAS RECIBIDAS -----
001390 2100-PROBAR-UN-PATRON-I.
001400
001410     SET WS-PATRON-CALZA-TODO TO TRUE
001420     SET MUE-IDX TO 1
001430
001440     PERFORM 2200-PROBAR-UNA-MUESTRA-I THRU 2200-PROBAR-UNA-MUESTRA-F
001450         VARYING WS-IDX-MUESTRA FROM 1 BY 1
001460         UNTIL WS-IDX-MUESTRA > LK-CANT-MUESTRAS
001470            OR WS-PATRON-NO-CALZA
001480
001490     IF WS-PATRON-CALZA-TODO
001500        AND LK-CANT-MUESTRAS > ZEROS
001510        SET LK-SI                TO TRUE
001520        MOVE PAT-SEP-DECIMAL (PAT-IDX) TO LK-SEP-DECIMAL-OUT
001530        MOVE PAT-TEXTO (PAT-IDX)       TO LK-PATRON-NUMERO-OUT
001540     END-IF.
001550
001560 2100-PROBAR-UN-PATRON-F. EXIT.
001570
001580*----  PROBAR UNA MUESTRA CONTRA EL PATRON ACTUAL (PAT-IDX) -----
001590 2200-PROBAR-UNA-MUESTRA-I.
001600
001610     MOVE LK-MUESTRA (WS-IDX-MUESTRA) TO WS-MUESTRA-ACTUAL
001620     PERFORM 1000-PARECE-IMPORTE-I THRU 1000-PARECE-IMPORTE-F
001630
001640     IF WS-MUESTRA-NO-ES-OK
001650        SET WS-PATRON-NO-CALZA TO TRUE
001660     ELSE
001670        PERFORM 3000-VALIDAR-SEPARADORES-I
001680              THRU 3000-VALIDAR-SEPARADORES-F
001690        IF WS-MUESTRA-NO-ES-OK
001700           SET WS-PATRON-NO-CALZA TO TRUE
001710        END-IF
001720     END-IF.
001730
001740 2200-PROBAR-UNA-MUESTRA-F. EXIT.
001750
001760*----  FILTRO "NO PARECE IMPORTE" --------------------------------
001770*    UNA MUESTRA "PARECE IMPORTE" SI, QUITANDO BLANCOS A LOS
001780*    EXTREMOS, SOLO CONTIENE DIGITOS, UN SIGNO +/- OPCIONAL EN
001790*    CUALQUIER EXTREMO, Y LOS CARACTERES . O , COMO SEPARADORES.
001800 1000-PARECE-IMPORTE-I.
001810
001820     SET WS-MUESTRA-ES-OK TO TRUE
001830     MOVE ZEROS TO WS-LARGO-MUESTRA WS-CANT-DIGITOS
001840
001850     INSPECT WS-MUESTRA-ACTUAL TALLYING WS-LARGO-MUESTRA
001860             FOR CHARACTERS BEFORE INITIAL SPACES
001870
001880     IF WS-LARGO-MUESTRA = ZEROS
001890        SET WS-MUESTRA-NO-ES-OK TO TRUE
001900     ELSE
001910        SET MUE-IDX TO 1
001920        PERFORM 1100-PROBAR-CARACTER-I THRU 1100-PROBAR-CARACTER-F
001930            VARYING MUE-IDX FROM 1 BY 1
001940            UNTIL MUE-IDX > WS-LARGO-MUESTRA
001950               OR WS-MUESTRA-NO-ES-OK
001960        IF WS-CANT-DIGITOS = ZEROS
001970           SET WS-MUESTRA-NO-ES-OK TO TRUE
001980        END-IF
001990     END-IF.
002000
002010 1000-PARECE-IMPORTE-F. EXIT.
002020
002030*----  UN CARACTER DE LA MUESTRA DEBE SER DIGITO, SIGNO O SEP. --
002040 1100-PROBAR-CARACTER-I.
002050
002060     EVALUATE MUE-CARACTER (MUE-IDX)
002070        WHEN '0' THRU '9'
002080           ADD 1 TO WS-CANT-DIGITOS
002090        WHEN '+'
002100           CONTINUE
002110        WHEN '-'
002120           CONTINUE
002130        WHEN '.'
002140           CONTINUE
002150        WHEN ','
002160           CONTINUE
002170        WHEN OTHER
002180           SET WS-MUESTRA-NO-ES-OK TO TRUE
002190     END-EVALUATE.
002200
002210 1100-PROBAR-CARACTER-F. EXIT.
002220
002230*----  VALIDAR QUE LOS SEPARADORES CALCEN CON EL PATRON PAT-IDX -
002240*    REGLA: EL SEPARADOR DECIMAL DEL PATRON APARECE A LO SUMO UNA
002250*    VEZ Y, SI APARECE, TIENE EXACTAMENTE DOS DIGITOS DETRAS; EL
002260*    SEPARADOR DE MILES DEL PATRON PUEDE APARECER VARIAS VECES
002270*    PERO NUNCA DESPUES DEL SEPARADOR DECIMAL.
002280 3000-VALIDAR-SEPARADORES-I.
002290
002300     MOVE ZEROS TO WS-CANT-DECIMAL WS-CANT-MILES WS-POS-DECIMAL
002310     SET WS-MUESTRA-ES-OK TO TRUE
002320     SET MUE-IDX TO 1
002330
002340     PERFORM 3100-CLASIFICAR-CARACTER-I THRU 3100-CLASIFICAR-CARACTER-F
002350         VARYING MUE-IDX FROM 1 BY 1
002360         UNTIL MUE-IDX > WS-LARGO-MUESTRA
002370            OR WS-MUESTRA-NO-ES-OK
002380
002390     IF WS-MUESTRA-ES-OK
002400        IF WS-CANT-DECIMAL > 1
002410           SET WS-MUESTRA-NO-ES-OK TO TRUE
002420        END-IF
002430        IF WS-MUESTRA-ES-OK
002440           AND WS-CANT-DECIMAL = 1
002450           AND WS-POS-DECIMAL > (WS-LARGO-MUESTRA - 2)
002460           SET WS-MUESTRA-NO-ES-OK TO TRUE
002470        END-IF
002480     END-IF.
002490
002500 3000-VALIDAR-SEPARADORES-F. EXIT.
002510
002520*----  CLASIFICAR UN CARACTER COMO SEP. DECIMAL O DE MILES ------
002530 3100-CLASIFICAR-CARACTER-I.
002540
002550     IF MUE-CARACTER (MUE-IDX) = PAT-SEP-DECIMAL (PAT-IDX)
002560        ADD 1      TO WS-CANT-DECIMAL
002570        MOVE MUE-IDX TO WS-POS-DECIMAL
002580     ELSE
002590        IF MUE-CARACTER (MUE-IDX) = PAT-SEP-MILES (PAT-IDX)
002600           IF WS-CANT-DECIMAL > ZEROS
002610              SET WS-MUESTRA-NO-ES-OK TO TRUE
002620           ELSE
002630              ADD 1 TO WS-CANT-MILES
002640           END-IF
002650        END-IF
002660     END-IF.
002670
002680 3100-CLASIFICAR-CARACTER-F. EXIT.
002690
002700*----  CUERPO FINAL -----------------------------------------------
002710 9999-FINAL-I.
002720
002730     CONTINUE.
002740
002750 9999-FINAL-F. EXIT.
